000100******************************************************************
000200*    TABLA-TBCOLINC                                             *
000300*    NOMBRES DE COLUMNA PARA EL REPORTE DE HALLAZGOS            *
000400*    KC02788.ALU9999.TRANSITO.COLINCID                          *
000500*    15 ENTRADAS - EL SUBINDICE ES EL NUMERO DE COLUMNA (1-15)  *
000600*    DEVUELTO POR PGMRGCIN EN LK-COLUMNAS-HALLADAS               *
000700******************************************************************
000800 01  TBCOLINC-VALORES.
000900     03  FILLER  PIC X(12) VALUE 'ROUTE'.
001000     03  FILLER  PIC X(12) VALUE 'SERVICE'.
001100     03  FILLER  PIC X(12) VALUE 'UNIT'.
001200     03  FILLER  PIC X(12) VALUE 'SCHED-DEP'.
001300     03  FILLER  PIC X(12) VALUE 'ACTUAL-DEP'.
001400     03  FILLER  PIC X(12) VALUE 'ARRIVAL'.
001500     03  FILLER  PIC X(12) VALUE 'CYCLE'.
001600     03  FILLER  PIC X(12) VALUE 'OUT-UNIT'.
001700     03  FILLER  PIC X(12) VALUE 'CHANGE-TIME'.
001800     03  FILLER  PIC X(12) VALUE 'STOP'.
001900     03  FILLER  PIC X(12) VALUE 'INCIDENCE'.
002000     03  FILLER  PIC X(12) VALUE 'REASON'.
002100     03  FILLER  PIC X(12) VALUE 'CODE'.
002200     03  FILLER  PIC X(12) VALUE 'DRIVER'.
002300     03  FILLER  PIC X(12) VALUE 'REMARKS'.
002400 01  TBCOLINC-TABLA REDEFINES TBCOLINC-VALORES.
002500     03  TBCOLINC-NOMBRE OCCURS 15 TIMES
002600                          INDEXED BY IX-COLINC
002700                          PIC X(12).
