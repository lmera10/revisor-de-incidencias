000100******************************************************************
000200*    TABLA-TBLIMCIC                                             *
000300*    TABLA DE LIMITES DE CICLO POR RECORRIDO (CONSTANTE)        *
000400*    KC02788.ALU9999.TRANSITO.LIMCICLO                          *
000500*    8 ENTRADAS - MANTENIDA POR PROGRAMACION, NO POR ARCHIVO    *
000600*----------------------------------------------------------------
000700*    LA CLAVE (LIMCIC-RECORRIDO) YA VIENE EN FORMA NORMALIZADA  *
000800*    (MAYUSCULAS, GUIONES SIN ESPACIOS ALREDEDOR, ESPACIOS      *
000900*    COMPACTADOS).  EL LLAMADOR DEBE NORMALIZAR ANTES DE        *
001000*    BUSCAR (VER 5200-NORMALIZAR-RECORRIDO EN PGMRGCIN).        *
001100******************************************************************
001200 01  TBLIMCIC-VALORES.
001300     03  FILLER  PIC X(30) VALUE 'TERMINAL GUASMO-S1'.
001400     03  FILLER  PIC 9(04) VALUE 0110.
001500     03  FILLER  PIC X(30) VALUE 'T1-PLAYITA'.
001600     03  FILLER  PIC 9(04) VALUE 0030.
001700     03  FILLER  PIC X(30) VALUE 'T1-PRADERA-CARTONERA'.
001800     03  FILLER  PIC 9(04) VALUE 0080.
001900     03  FILLER  PIC X(30) VALUE 'T2-PLAZA DAÑIN'.
002000     03  FILLER  PIC 9(04) VALUE 0030.
002100     03  FILLER  PIC X(30) VALUE 'T2-ESTEROS-FERTISA'.
002200     03  FILLER  PIC 9(04) VALUE 0030.
002300     03  FILLER  PIC X(30) VALUE 'T2-SAMANES-PS'.
002400     03  FILLER  PIC 9(04) VALUE 0060.
002500     03  FILLER  PIC X(30) VALUE 'T2-GUAYACANES'.
002600     03  FILLER  PIC 9(04) VALUE 0040.
002700     03  FILLER  PIC X(30) VALUE 'T2-TRD-PLAYITA'.
002800     03  FILLER  PIC 9(04) VALUE 0140.
002900 01  TBLIMCIC-TABLA REDEFINES TBLIMCIC-VALORES.
003000     03  TBLIMCIC-ENTRADA OCCURS 8 TIMES
003100                           INDEXED BY IX-LIMCIC.
003200         05  LIMCIC-RECORRIDO   PIC X(30).
003300         05  LIMCIC-MINUTOS     PIC 9(04).
003400 77  WS-LIMCIC-CANT             PIC 9(02) COMP VALUE 8.
