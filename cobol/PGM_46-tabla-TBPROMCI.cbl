000100******************************************************************
000200*    TABLA-TBPROMCI                                             *
000300*    TABLA DE PROMEDIOS DE CICLO POR RECORRIDO (OPCIONAL)       *
000400*    KC02788.ALU9999.TRANSITO.PROMCICLO                         *
000500*    10 ENTRADAS MAXIMO - CARGADA POR MANTENIMIENTO, EN BLANCO  *
000600*    POR DEFECTO (VER WS-PROMCIC-CANT)                          *
000700*----------------------------------------------------------------
000800*    CUANDO WS-PROMCIC-CANT = CERO LA REGLA DE PROMEDIO DE      *
000900*    CICLO (2900-REGLA-PROMEDIO) NO SE EJECUTA PARA NINGUN      *
001000*    REGISTRO.  LA CLAVE (PROMCIC-RECORRIDO) SE COTEJA CONTRA   *
001100*    EL TEXTO RECORTADO DE INC-RECORRIDO SIN NORMALIZAR.        *
001200******************************************************************
001300 77  WS-PROMCIC-CANT             PIC 9(02) COMP VALUE ZERO.
001400 01  TBPROMCI-TABLA.
001500     03  TBPROMCI-ENTRADA OCCURS 10 TIMES
001600                           INDEXED BY IX-PROMCIC.
001700         05  PROMCIC-RECORRIDO   PIC X(30) VALUE SPACES.
001800         05  PROMCIC-MINUTOS     PIC 9(04)V99 VALUE ZERO.
