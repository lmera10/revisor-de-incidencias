000100******************************************************************
000200*    CP-INCIDEN                                                 *
000300*    LAYOUT  ARCHIVO  INCIDENCIAS DE SALIDA (BUSES)             *
000400*    KC02788.ALU9999.TRANSITO.INCIDEN                           *
000500*    LARGO 200 BYTES                                            *
000600*----------------------------------------------------------------
000700*    UN REGISTRO POR SALIDA PROGRAMADA.  TODOS LOS CAMPOS SON   *
000800*    ALFANUMERICOS EN EL ORIGEN (PLANILLA EXPORTADA A TEXTO).   *
000900*    UN CAMPO SE CONSIDERA VACIO SI ES TODO ESPACIOS O SI,      *
001000*    RECORTADO Y EN MAYUSCULAS, ES EL LITERAL 'NAN'.            *
001100******************************************************************
001200 01  WS-REG-INCIDEN.
001300     03  INC-RECORRIDO           PIC X(30).
001400*        RECORRIDO (RUTA), P.EJ. 'T1-PLAYITA' - COTEJADO CONTRA
001500*        TBLIMCIC EN FORMA NORMALIZADA (VER 5200-NORMALIZAR).
001600     03  INC-SERVICIO            PIC X(04).
001700*        NUMERO DE SERVICIO.  VALOR '0' TIENE SIGNIFICADO
001800*        ESPECIAL (SALTO DE SERVICIO CERO, VER REGLA DRIVER).
001900     03  INC-UNIDAD              PIC X(06).
002000*        UNIDAD (BUS) QUE CUBRIO EL SERVICIO.
002100     03  INC-SAL-PROG            PIC X(05).
002200*        SALIDA PROGRAMADA, HH:MM, RELOJ 24 HORAS.
002300     03  INC-SAL-REAL            PIC X(05).
002400*        SALIDA REAL, HH:MM.
002500     03  INC-HORA-LLEG           PIC X(05).
002600*        HORA DE LLEGADA, HH:MM.  NO PARTICIPA EN NINGUNA REGLA
002700*        VIGENTE PERO SE ECHOA EN EL REPORTE DE HALLAZGOS.
002800     03  INC-CICLO               PIC X(05).
002900*        CICLO (DURACION DEL VIAJE), HH:MM.  MINUTOS = HH*60+MM.
003000     03  INC-UNIDAD-SAL          PIC X(06).
003100*        UNIDAD SALIENTE (REEMPLAZADA) - SOLO INCIDENCIAS DE
003200*        CAMBIO DE UNIDAD.
003300     03  INC-HORA-CAMBIO         PIC X(05).
003400*        HORA DE CAMBIO DE UNIDAD, HH:MM.
003500     03  INC-PARADA              PIC X(20).
003600*        PARADA/LUGAR DEL EVENTO.
003700     03  INC-INCIDENCIA          PIC X(20).
003800*        ETIQUETA DE INCIDENCIA.  LOS PRIMEROS 3 CARACTERES,
003900*        RECORTADOS Y EN MAYUSCULAS, IDENTIFICAN EL TIPO
004000*        (IN1..IN7).  VACIO = SIN INCIDENCIA.
004100     03  INC-MOTIVO              PIC X(10).
004200*        CODIGO DE MOTIVO, CONCEPTUALMENTE UN PAR PRINCIPAL Y
004300*        SUBMOTIVO (P.EJ. '8-29', '8|29', '8/35', '829').
004400     03  INC-CODIGO              PIC X(06).
004500*        CODIGO ADMINISTRATIVO - TEXTO LIBRE.
004600     03  INC-CONDUCTOR           PIC X(30).
004700*        NOMBRE DEL CONDUCTOR.
004800     03  INC-OBSERVACIONES       PIC X(40).
004900*        OBSERVACIONES - TEXTO LIBRE.
005000     03  FILLER                  PIC X(03)  VALUE SPACES.
