000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRGCIN.
000300 AUTHOR. R ESPINOZA.
000400 INSTALLATION. CAF - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 06/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO CAF - AREA TRANSPORTE.
000800******************************************************************
000900*    PGMRGCIN - MODULO DE REGLAS DE VALIDACION DE INCIDENCIAS  *
001000*    ============================================              *
001100*    - RECIBE UN REGISTRO DE SALIDA (WS-REG-INCIDEN) Y UN      *
001200*      CODIGO DE REGLA POR LINKAGE.                            *
001300*    - APLICA LA REGLA DE VALIDACION QUE CORRESPONDE AL        *
001400*      CODIGO DE INCIDENCIA (IN1..IN7), LA REGLA DE            *
001500*      PUNTUALIDAD (SIN INCIDENCIA), LA REGLA DE PROMEDIO DE   *
001600*      CICLO POR RECORRIDO Y LA REGLA DE LIMITE DE CICLO POR   *
001700*      RECORRIDO (ESTA ULTIMA NO ES INVOCADA POR EL PROGRAMA   *
001800*      PRINCIPAL PGMVACIN - QUEDA DISPONIBLE PARA CUANDO EL    *
001900*      AREA DE OPERACIONES DECIDA ACTIVARLA).                  *
002000*    - DEVUELVE POR LINKAGE LA LISTA DE COLUMNAS QUE FALLARON  *
002100*      (EN ORDEN DE PRIMERA APARICION DENTRO DE ESTA LLAMADA). *
002200*      LA DEDUPLICACION GLOBAL ENTRE LLAMADAS LA HACE PGMVACIN.*
002300*----------------------------------------------------------------
002400*    HISTORIAL DE CAMBIOS
002500*----------------------------------------------------------------
002600*    FECHA       AUTOR   TICKET    DESCRIPCION
002700*    ----------  ------  --------  ----------------------------
002800*    06/03/1989  RES     T-0341    VERSION INICIAL - REGLAS         T-0341
002900*                                  IN1 A IN5 Y PUNTUALIDAD.
003000*    14/07/1989  RES     T-0357    SE AGREGA REGLA IN6 (SOLO        T-0357
003100*                                  CAMPOS PERMITIDOS).
003200*    02/11/1989  MVELEZ  T-0389    SE AGREGA REGLA IN7 (CAMBIO      T-0389
003300*                                  DE UNIDAD) CON MOTIVOS 8-29
003400*                                  Y 8-35.
003500*    19/02/1990  RES     T-0402    SE AGREGA TABLA TBLIMCIC Y       T-0402
003600*                                  REGLA DE LIMITE DE CICLO POR
003700*                                  RECORRIDO (NO SE ENGANCHA AL
003800*                                  FLUJO PRINCIPAL - QUEDA A LA
003900*                                  ESPERA DE DEFINICION).
004000*    23/08/1991  MVELEZ  T-0455    NORMALIZACION DE RECORRIDO       T-0455
004100*                                  UNIFICA GUIONES Y ESPACIOS
004200*                                  ANTES DE BUSCAR EN TBLIMCIC.
004300*    05/05/1993  JTORRES T-0501    SE AGREGA TABLA TBPROMCI Y       T-0501
004400*                                  REGLA DE PROMEDIO DE CICLO
004500*                                  POR RECORRIDO (OPCIONAL).
004600*    11/01/1996  RES     T-0578    CORRECCION: REGLA IN2/IN3/IN4    T-0578
004700*                                  NO REPORTABA HALLAZGO CUANDO
004800*                                  LA HORA REAL ERA IGUAL A LA
004900*                                  PROGRAMADA.
005000*    30/09/1998  JTORRES T-0620    REVISION FIN DE SIGLO (Y2K) -    T-0620
005100*                                  NO SE ENCONTRARON CAMPOS DE
005200*                                  FECHA AAMMDD EN ESTE MODULO,
005300*                                  SIN IMPACTO. SE DEJA
005400*                                  CONSTANCIA PARA AUDITORIA.
005500*    18/03/1999  JTORRES T-0631    SE VALIDA QUE EL MOTIVO 8-29     T-0631
005600*                                  EXIJA HORA DE CAMBIO VALIDA.
005700*    27/06/2001  MVELEZ  T-0688    ESTANDARIZACION DE MENSAJES      T-0688
005800*                                  DE HALLAZGO (CAMPO OBLIGATORIO
005900*                                  / CAMPO DEBE ESTAR VACIO).
006000*    14/02/2003  RES     T-0715    REVISION GENERAL - SIN CAMBIOS   T-0715
006100*                                  DE LOGICA, SOLO COMENTARIOS.
006200*    09/08/2004  RES     T-0742    LOS COPY DE ESTRUCTURA PASAN A   T-0742
006300*                                  COMENTARIO, CON EL LAYOUT
006400*                                  TIPEADO A CONTINUACION (ASI
006500*                                  QUEDAN LOS DEMAS PROGRAMAS DE
006600*                                  LA INSTALACION).
006700*    07/03/2006  MVELEZ  T-0761    5300-PARSEAR-MOTIVO NO           T-0761
006800*                                  RECONOCIA "8-29"/"8-35" NI
006900*                                  NINGUN MOTIVO CON DELIMITADOR:
007000*                                  EL "IS NUMERIC" SOBRE EL TOKEN
007100*                                  COMPLETO X(10) DABA FALSO
007200*                                  PORQUE EL UNSTRING LO DEJA
007300*                                  RELLENO DE ESPACIOS. SE PRUEBA
007400*                                  SOLO EL TRAMO NO-BLANCO.
007500*    21/09/2006  MVELEZ  T-0763    2950-REGLA-LIMITE PROBABA        T-0763
007600*                                  REGLA-IN6 (88 DE LK-CODIGO-
007700*                                  REGLA) PARA SALTEAR EL REGISTRO,
007800*                                  PERO A ESTA REGLA SOLO SE
007900*                                  ENTRA CON LK-CODIGO-REGLA =
008000*                                  'LIMCIC' (NUNCA 'IN6'), ASI
008100*                                  QUE EL SALTO NUNCA DISPARABA.
008200*                                  SE AGREGA 88 SOBRE
008300*                                  LK-INCIDENCIA-NORM Y SE PRUEBA
008400*                                  ESA, QUE ES LA QUE LLEVA LA
008500*                                  INCIDENCIA DEL REGISTRO.
008600*----------------------------------------------------------------
008700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009500 DATA DIVISION.
009600 FILE SECTION.
009700 WORKING-STORAGE SECTION.
009800*=======================*
009900 77  FILLER                 PIC X(20)  VALUE '* INICIO WS-AREA *'.
010000*---- CODIGOS DE COLUMNA (COINCIDEN CON TBCOLINC EN PGMVACIN) --
010100 77  WS-COL-TEMP             PIC 9(02)  COMP.
010200*---- TABLA CONSTANTE DE LIMITES DE CICLO POR RECORRIDO --------
010300*    COPY TBLIMCIC.
010400*    TABLA DE LIMITES DE CICLO POR RECORRIDO (CONSTANTE)
010500*    KC02788.ALU9999.TRANSITO.LIMCICLO
010600*    8 ENTRADAS - MANTENIDA POR PROGRAMACION, NO POR ARCHIVO
010700 01  TBLIMCIC-VALORES.
010800     03  FILLER  PIC X(30) VALUE 'TERMINAL GUASMO-S1'.
010900     03  FILLER  PIC 9(04) VALUE 0110.
011000     03  FILLER  PIC X(30) VALUE 'T1-PLAYITA'.
011100     03  FILLER  PIC 9(04) VALUE 0030.
011200     03  FILLER  PIC X(30) VALUE 'T1-PRADERA-CARTONERA'.
011300     03  FILLER  PIC 9(04) VALUE 0080.
011400     03  FILLER  PIC X(30) VALUE 'T2-PLAZA DAÑIN'.
011500     03  FILLER  PIC 9(04) VALUE 0030.
011600     03  FILLER  PIC X(30) VALUE 'T2-ESTEROS-FERTISA'.
011700     03  FILLER  PIC 9(04) VALUE 0030.
011800     03  FILLER  PIC X(30) VALUE 'T2-SAMANES-PS'.
011900     03  FILLER  PIC 9(04) VALUE 0060.
012000     03  FILLER  PIC X(30) VALUE 'T2-GUAYACANES'.
012100     03  FILLER  PIC 9(04) VALUE 0040.
012200     03  FILLER  PIC X(30) VALUE 'T2-TRD-PLAYITA'.
012300     03  FILLER  PIC 9(04) VALUE 0140.
012400 01  TBLIMCIC-TABLA REDEFINES TBLIMCIC-VALORES.
012500     03  TBLIMCIC-ENTRADA OCCURS 8 TIMES
012600                           INDEXED BY IX-LIMCIC.
012700         05  LIMCIC-RECORRIDO   PIC X(30).
012800         05  LIMCIC-MINUTOS     PIC 9(04).
012900 77  WS-LIMCIC-CANT             PIC 9(02) COMP VALUE 8.
013000*---- TABLA DE PROMEDIOS DE CICLO POR RECORRIDO (OPCIONAL) -----
013100*    COPY TBPROMCI.
013200*    TABLA DE PROMEDIOS DE CICLO POR RECORRIDO (OPCIONAL)
013300*    KC02788.ALU9999.TRANSITO.PROMCICLO
013400*    10 ENTRADAS MAXIMO - CARGADA POR MANTENIMIENTO, EN BLANCO
013500*    POR DEFECTO (VER WS-PROMCIC-CANT)
013600 77  WS-PROMCIC-CANT             PIC 9(02) COMP VALUE ZERO.
013700 01  TBPROMCI-TABLA.
013800     03  TBPROMCI-ENTRADA OCCURS 10 TIMES
013900                           INDEXED BY IX-PROMCIC.
014000         05  PROMCIC-RECORRIDO   PIC X(30) VALUE SPACES.
014100         05  PROMCIC-MINUTOS     PIC 9(04)V99 VALUE ZERO.
014200*---- CAMPO VACIO / NO VACIO ------------------------------------
014300 01  WS-CAMPO-VERIF          PIC X(40)  VALUE SPACES.
014400 01  WS-CAMPO-MAYUS          PIC X(40)  VALUE SPACES.
014500 77  WS-SW-VACIO             PIC X      VALUE 'N'.
014600     88  CAMPO-VACIO                    VALUE 'Y'.
014700     88  CAMPO-NO-VACIO                 VALUE 'N'.
014800*---- BANDERA DE VACIO POR COLUMNA (1-15), CALCULADA UNA SOLA --
014900*---- VEZ POR REGISTRO ANTES DE EVALUAR CUALQUIER REGLA --------
015000 01  WS-TABLA-VACIOS.
015100     03  WS-VACIO-FLAG OCCURS 15 TIMES  PIC X  VALUE 'N'.
015200 77  WS-SUB                  PIC 9(02)  COMP VALUE ZERO.
015300*---- PARSEO DE HORA HH:MM (AYUDANTE GENERAL) ------------------
015400 01  WS-HORA-VERIF           PIC X(05)  VALUE SPACES.
015500 01  WS-HORA-DESGLOSE REDEFINES WS-HORA-VERIF.
015600     03  WS-HORA-HH          PIC 99.
015700     03  FILLER              PIC X.
015800     03  WS-HORA-MM          PIC 99.
015900 77  WS-MINUTOS-VERIF        PIC 9(04)  COMP VALUE ZERO.
016000 77  WS-SW-HORA-VALIDA       PIC X      VALUE 'N'.
016100     88  HORA-VALIDA                    VALUE 'Y'.
016200     88  HORA-INVALIDA                  VALUE 'N'.
016300*---- COMPARACION SCHED-DEP / ACTUAL-DEP ------------------------
016400 77  WS-SW-PROG-VALIDA       PIC X      VALUE 'N'.
016500 77  WS-SW-REAL-VALIDA       PIC X      VALUE 'N'.
016600 77  WS-MINUTOS-PROG         PIC 9(04)  COMP VALUE ZERO.
016700 77  WS-MINUTOS-REAL         PIC 9(04)  COMP VALUE ZERO.
016800 77  WS-SW-DIRECCION         PIC X      VALUE SPACES.
016900*        'A' = ACTUAL-DEP DEBE SER ANTERIOR (SALIDA ADELANTADA)
017000*        'D' = ACTUAL-DEP DEBE SER POSTERIOR (SALIDA DEMORADA)
017100*---- NORMALIZACION DE RECORRIDO (PARA TBLIMCIC) ----------------
017200 01  WS-RECORRIDO-NORM       PIC X(30)  VALUE SPACES.
017300 01  WS-RECORRIDO-TRABAJO    PIC X(30)  VALUE SPACES.
017400 77  WS-POS-LEE              PIC 9(02)  COMP VALUE ZERO.
017500 77  WS-POS-ESCRIBE          PIC 9(02)  COMP VALUE ZERO.
017600 77  WS-SW-LIMITE-ENCONTRADO PIC X      VALUE 'N'.
017700     88  LIMITE-ENCONTRADO              VALUE 'Y'.
017800 77  WS-LIMITE-MINUTOS       PIC 9(04)  COMP VALUE ZERO.
017900 77  WS-LIMITE-LARGO-MAX     PIC 9(02)  COMP VALUE ZERO.
018000 77  WS-SUB-LEN              PIC 9(02)  COMP VALUE ZERO.
018100 77  WS-SUB-INICIO           PIC 9(02)  COMP VALUE ZERO.
018200*---- PARSEO DE MOTIVO (PRINCIPAL / SUBMOTIVO) ------------------
018300 01  WS-MOT-TEXTO            PIC X(10)  VALUE SPACES.
018400 01  WS-MOT-TOK1             PIC X(10)  VALUE SPACES.
018500 01  WS-MOT-TOK2             PIC X(10)  VALUE SPACES.
018600 01  WS-MOT-TOK3             PIC X(10)  VALUE SPACES.
018700 77  WS-MOT-CANT-DELIM       PIC 9(02)  COMP VALUE ZERO.
018800 77  WS-MOT-LEN              PIC 9(02)  COMP VALUE ZERO.
018900*    LARGO DEL TRAMO NO-BLANCO DE CADA TOKEN (VER T-0761: UN
019000*    TOKEN CORTO VIENE RELLENO DE ESPACIOS POR EL UNSTRING Y
019100*    "IS NUMERIC" SOBRE EL CAMPO X(10) COMPLETO SIEMPRE DA
019200*    FALSO SI SOBRAN POSICIONES EN BLANCO).
019300 77  WS-MOT-TOK1-LARGO       PIC 9(02)  COMP VALUE ZERO.
019400 77  WS-MOT-TOK2-LARGO       PIC 9(02)  COMP VALUE ZERO.
019500 77  WS-MOT-TOK3-LARGO       PIC 9(02)  COMP VALUE ZERO.
019600 77  WS-MOT-MAIN             PIC 9(04)  VALUE ZERO.
019700 77  WS-MOT-SUB              PIC 9(04)  VALUE ZERO.
019800 01  WS-MOT-NUM-BUF          PIC 9(04)  VALUE ZERO.
019900 01  WS-MOT-NUM-BUF-ALT REDEFINES WS-MOT-NUM-BUF.
020000     03  WS-MOT-PRIMER-DIG   PIC 9.
020100     03  FILLER              PIC 9(03).
020200 77  WS-SW-8-29              PIC X      VALUE 'N'.
020300     88  ES-8-29                        VALUE 'Y'.
020400 77  WS-SW-8-35              PIC X      VALUE 'N'.
020500     88  ES-8-35                        VALUE 'Y'.
020600*---- VALIDACION NUMERICA DECIMAL (REGLA PROMEDIO DE CICLO) -----
020700 01  WS-CICLO-BUFFER         PIC X(05)  VALUE SPACES.
020800 77  WS-CICLO-DIGITOS        PIC 9(02)  COMP VALUE ZERO.
020900 77  WS-CICLO-PUNTOS         PIC 9(02)  COMP VALUE ZERO.
021000 77  WS-SW-CICLO-NUM         PIC X      VALUE 'N'.
021100     88  NUM-VALIDO                     VALUE 'Y'.
021200     88  NUM-INVALIDO                   VALUE 'N'.
021300 77  WS-CICLO-ENTERO         PIC 9(04)  VALUE ZERO.
021400 77  WS-CICLO-FRACCION       PIC 9(02)  VALUE ZERO.
021500 77  WS-CICLO-DECIMAL        PIC 9(04)V99 VALUE ZERO.
021600 77  WS-SW-PROM-ENCONTRADO   PIC X      VALUE 'N'.
021700     88  PROM-ENCONTRADO                VALUE 'Y'.
021800 77  WS-PROM-LIMITE          PIC 9(04)V99 VALUE ZERO.
021900 77  FILLER                 PIC X(20) VALUE '* FINAL  WS-AREA  *'.
022000*-------------------------------------------------------------
022100 LINKAGE SECTION.
022200*================*
022300 01  LK-CODIGO-REGLA         PIC X(06).
022400     88  REGLA-IN1                      VALUE 'IN1'.
022500     88  REGLA-IN2                      VALUE 'IN2'.
022600     88  REGLA-IN3                      VALUE 'IN3'.
022700     88  REGLA-IN4                      VALUE 'IN4'.
022800     88  REGLA-IN5                      VALUE 'IN5'.
022900     88  REGLA-IN6                      VALUE 'IN6'.
023000     88  REGLA-IN7                      VALUE 'IN7'.
023100     88  REGLA-NINGUNA                  VALUE 'NINGUNA'.
023200     88  REGLA-PROMCIC                  VALUE 'PROMCIC'.
023300     88  REGLA-LIMCIC                   VALUE 'LIMCIC'.
023400*    COPY CPINCIDE.
023500*    LAYOUT REGISTRO INCIDENCIAS DE SALIDA (BUSES)
023600*    KC02788.ALU9999.TRANSITO.INCIDEN
023700*    LARGO 200 BYTES
023800 01  WS-REG-INCIDEN.
023900     03  INC-RECORRIDO           PIC X(30).
024000     03  INC-SERVICIO            PIC X(04).
024100     03  INC-UNIDAD              PIC X(06).
024200     03  INC-SAL-PROG            PIC X(05).
024300     03  INC-SAL-REAL            PIC X(05).
024400     03  INC-HORA-LLEG           PIC X(05).
024500     03  INC-CICLO               PIC X(05).
024600     03  INC-UNIDAD-SAL          PIC X(06).
024700     03  INC-HORA-CAMBIO         PIC X(05).
024800     03  INC-PARADA              PIC X(20).
024900     03  INC-INCIDENCIA          PIC X(20).
025000     03  INC-MOTIVO              PIC X(10).
025100     03  INC-CODIGO              PIC X(06).
025200     03  INC-CONDUCTOR           PIC X(30).
025300     03  INC-OBSERVACIONES       PIC X(40).
025400     03  FILLER                  PIC X(03)  VALUE SPACES.
025500 01  LK-INCIDENCIA-NORM      PIC X(03).
025600     88  INCIDENCIA-ES-IN6              VALUE 'IN6'.
025700 01  LK-CANT-HALLAZGOS       PIC 9(02)  COMP.
025800 01  LK-COLUMNAS-HALLADAS.
025900     03  LK-COLUMNA OCCURS 15 TIMES     PIC 9(02) COMP.
026000 01  LK-RETORNO              PIC S9(04) COMP.
026100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
026200 PROCEDURE DIVISION USING LK-CODIGO-REGLA
026300                           WS-REG-INCIDEN
026400                           LK-INCIDENCIA-NORM
026500                           LK-CANT-HALLAZGOS
026600                           LK-COLUMNAS-HALLADAS
026700                           LK-RETORNO.
026800 MAIN-PROGRAM-INICIO.
026900     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
027000     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
027100     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
027200 MAIN-PROGRAM-FINAL. GOBACK.
027300*---------------------------------------------------------------
027400 1000-INICIO-I.
027500     MOVE ZERO   TO LK-RETORNO
027600     MOVE ZERO   TO LK-CANT-HALLAZGOS
027700     MOVE ZERO   TO LK-COLUMNA (1) LK-COLUMNA (2) LK-COLUMNA (3)
027800                    LK-COLUMNA (4) LK-COLUMNA (5) LK-COLUMNA (6)
027900                    LK-COLUMNA (7) LK-COLUMNA (8) LK-COLUMNA (9)
028000                    LK-COLUMNA (10) LK-COLUMNA (11)
028100                    LK-COLUMNA (12) LK-COLUMNA (13)
028200                    LK-COLUMNA (14) LK-COLUMNA (15)
028300     PERFORM 2050-EVALUAR-VACIOS-I THRU 2050-EVALUAR-VACIOS-F.
028400 1000-INICIO-F. EXIT.
028500*---------------------------------------------------------------
028600 2000-PROCESO-I.
028700     EVALUATE TRUE
028800        WHEN REGLA-IN1
028900           PERFORM 2100-REGLA-IN1-I  THRU 2100-REGLA-IN1-F
029000        WHEN REGLA-IN2
029100           MOVE 'A' TO WS-SW-DIRECCION
029200           PERFORM 2200-REGLA-IN2-I  THRU 2200-REGLA-IN2-F
029300        WHEN REGLA-IN3
029400           MOVE 'D' TO WS-SW-DIRECCION
029500           PERFORM 2200-REGLA-IN2-I  THRU 2200-REGLA-IN2-F
029600        WHEN REGLA-IN4
029700           MOVE 'D' TO WS-SW-DIRECCION
029800           PERFORM 2200-REGLA-IN2-I  THRU 2200-REGLA-IN2-F
029900        WHEN REGLA-IN5
030000           PERFORM 2500-REGLA-IN5-I  THRU 2500-REGLA-IN5-F
030100        WHEN REGLA-IN6
030200           PERFORM 2600-REGLA-IN6-I  THRU 2600-REGLA-IN6-F
030300        WHEN REGLA-IN7
030400           PERFORM 2700-REGLA-IN7-I  THRU 2700-REGLA-IN7-F
030500        WHEN REGLA-NINGUNA
030600           PERFORM 2800-REGLA-PUNTUAL-I THRU 2800-REGLA-PUNTUAL-F
030700        WHEN REGLA-PROMCIC
030800           PERFORM 2900-REGLA-PROMEDIO-I
030900              THRU 2900-REGLA-PROMEDIO-F
031000        WHEN REGLA-LIMCIC
031100           PERFORM 2950-REGLA-LIMITE-I THRU 2950-REGLA-LIMITE-F
031200        WHEN OTHER
031300           CONTINUE
031400     END-EVALUATE.
031500 2000-PROCESO-F. EXIT.
031600*---------------------------------------------------------------
031700*    CALCULA UNA SOLA VEZ SI CADA UNA DE LAS 15 COLUMNAS ESTA
031800*    VACIA (SPACES O 'NAN'), PARA QUE LAS REGLAS NO REPITAN
031900*    EL CHEQUEO CAMPO POR CAMPO.
032000*---------------------------------------------------------------
032100 2050-EVALUAR-VACIOS-I.
032200     MOVE INC-RECORRIDO      TO WS-CAMPO-VERIF
032300     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
032400     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (1)
032500     MOVE INC-SERVICIO       TO WS-CAMPO-VERIF
032600     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
032700     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (2)
032800     MOVE INC-UNIDAD         TO WS-CAMPO-VERIF
032900     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
033000     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (3)
033100     MOVE INC-SAL-PROG       TO WS-CAMPO-VERIF
033200     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
033300     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (4)
033400     MOVE INC-SAL-REAL       TO WS-CAMPO-VERIF
033500     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
033600     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (5)
033700     MOVE INC-HORA-LLEG      TO WS-CAMPO-VERIF
033800     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
033900     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (6)
034000     MOVE INC-CICLO          TO WS-CAMPO-VERIF
034100     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
034200     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (7)
034300     MOVE INC-UNIDAD-SAL     TO WS-CAMPO-VERIF
034400     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
034500     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (8)
034600     MOVE INC-HORA-CAMBIO    TO WS-CAMPO-VERIF
034700     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
034800     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (9)
034900     MOVE INC-PARADA         TO WS-CAMPO-VERIF
035000     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
035100     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (10)
035200     MOVE INC-INCIDENCIA     TO WS-CAMPO-VERIF
035300     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
035400     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (11)
035500     MOVE INC-MOTIVO         TO WS-CAMPO-VERIF
035600     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
035700     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (12)
035800     MOVE INC-CODIGO         TO WS-CAMPO-VERIF
035900     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
036000     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (13)
036100     MOVE INC-CONDUCTOR      TO WS-CAMPO-VERIF
036200     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
036300     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (14)
036400     MOVE INC-OBSERVACIONES  TO WS-CAMPO-VERIF
036500     PERFORM 5000-VERIFICAR-VACIO-I THRU 5000-VERIFICAR-VACIO-F
036600     MOVE WS-SW-VACIO TO WS-VACIO-FLAG (15).
036700 2050-EVALUAR-VACIOS-F. EXIT.
036800*---------------------------------------------------------------
036900*    REGLA IN1 - CAMBIO DE UNIDAD SIN COMPLETAR (NO SE EXIGE
037000*    HORA DE CAMBIO NI PARADA, PERO LA UNIDAD SALIENTE NO DEBE
037100*    HABER SIDO INFORMADA)
037200*---------------------------------------------------------------
037300 2100-REGLA-IN1-I.
037400     PERFORM 5410-REQ-EXC-8-9-10-I THRU 5410-REQ-EXC-8-9-10-F
037500     IF WS-VACIO-FLAG (8) = 'N'
037600        MOVE 8 TO WS-COL-TEMP
037700        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
037800     END-IF.
037900 2100-REGLA-IN1-F. EXIT.
038000*---------------------------------------------------------------
038100*    REGLA IN2/IN3/IN4 - SALIDA ADELANTADA (WS-SW-DIRECCION='A')
038200*    O SALIDA DEMORADA (WS-SW-DIRECCION='D')
038300*---------------------------------------------------------------
038400 2200-REGLA-IN2-I.
038500     PERFORM 5410-REQ-EXC-8-9-10-I THRU 5410-REQ-EXC-8-9-10-F
038600     IF WS-VACIO-FLAG (8) = 'N'
038700        MOVE 8 TO WS-COL-TEMP
038800        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
038900     END-IF
039000     IF WS-VACIO-FLAG (9) = 'N'
039100        MOVE 9 TO WS-COL-TEMP
039200        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
039300     END-IF
039400     IF WS-VACIO-FLAG (10) = 'N'
039500        MOVE 10 TO WS-COL-TEMP
039600        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
039700     END-IF
039800     PERFORM 5150-COMPARAR-HORAS-I THRU 5150-COMPARAR-HORAS-F
039900     IF WS-SW-PROG-VALIDA = 'N' OR WS-SW-REAL-VALIDA = 'N'
040000        MOVE 5 TO WS-COL-TEMP
040100        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
040200     ELSE
040300        IF WS-SW-DIRECCION = 'A'
040400           IF WS-MINUTOS-REAL NOT < WS-MINUTOS-PROG
040500              MOVE 5 TO WS-COL-TEMP
040600              PERFORM 2760-AGREGAR-COLUMNA-I
040700                 THRU 2760-AGREGAR-COLUMNA-F
040800           END-IF
040900        ELSE
041000           IF WS-MINUTOS-REAL NOT > WS-MINUTOS-PROG
041100              MOVE 5 TO WS-COL-TEMP
041200              PERFORM 2760-AGREGAR-COLUMNA-I
041300                 THRU 2760-AGREGAR-COLUMNA-F
041400           END-IF
041500        END-IF
041600     END-IF.
041700 2200-REGLA-IN2-F. EXIT.
041800*---------------------------------------------------------------
041900*    REGLA IN5 - SOLO LA PARADA PUEDE QUEDAR VACIA; TODO LO
042000*    DEMAS ES OBLIGATORIO Y LA PARADA DEBE ESTAR VACIA
042100*---------------------------------------------------------------
042200 2500-REGLA-IN5-I.
042300     PERFORM 5420-REQ-EXC-10-I THRU 5420-REQ-EXC-10-F
042400     IF WS-VACIO-FLAG (10) = 'N'
042500        MOVE 10 TO WS-COL-TEMP
042600        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
042700     END-IF.
042800 2500-REGLA-IN5-F. EXIT.
042900*---------------------------------------------------------------
043000*    REGLA IN6 - SOLO RECORRIDO, SERVICIO, SALIDA PROGRAMADA,
043100*    INCIDENCIA, MOTIVO Y OBSERVACIONES PUEDEN TRAER DATOS
043200*---------------------------------------------------------------
043300 2600-REGLA-IN6-I.
043400     IF WS-VACIO-FLAG (3) = 'N'
043500        MOVE 3 TO WS-COL-TEMP
043600        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
043700     END-IF
043800     IF WS-VACIO-FLAG (5) = 'N'
043900        MOVE 5 TO WS-COL-TEMP
044000        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
044100     END-IF
044200     IF WS-VACIO-FLAG (6) = 'N'
044300        MOVE 6 TO WS-COL-TEMP
044400        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
044500     END-IF
044600     IF WS-VACIO-FLAG (7) = 'N'
044700        MOVE 7 TO WS-COL-TEMP
044800        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
044900     END-IF
045000     IF WS-VACIO-FLAG (8) = 'N'
045100        MOVE 8 TO WS-COL-TEMP
045200        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
045300     END-IF
045400     IF WS-VACIO-FLAG (9) = 'N'
045500        MOVE 9 TO WS-COL-TEMP
045600        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
045700     END-IF
045800     IF WS-VACIO-FLAG (10) = 'N'
045900        MOVE 10 TO WS-COL-TEMP
046000        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
046100     END-IF
046200     IF WS-VACIO-FLAG (13) = 'N'
046300        MOVE 13 TO WS-COL-TEMP
046400        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
046500     END-IF
046600     IF WS-VACIO-FLAG (14) = 'N'
046700        MOVE 14 TO WS-COL-TEMP
046800        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
046900     END-IF.
047000 2600-REGLA-IN6-F. EXIT.
047100*---------------------------------------------------------------
047200*    REGLA IN7 - CAMBIO DE UNIDAD.  EL MOTIVO 8-35 NO EXIGE
047300*    HORA DE CAMBIO (DEBE VENIR VACIA); EL MOTIVO 8-29 EXIGE
047400*    QUE LA HORA DE CAMBIO SEA UNA HORA VALIDA.
047500*---------------------------------------------------------------
047600 2700-REGLA-IN7-I.
047700     MOVE INC-MOTIVO TO WS-MOT-TEXTO
047800     PERFORM 5300-PARSEAR-MOTIVO-I THRU 5300-PARSEAR-MOTIVO-F
047900     MOVE 'N' TO WS-SW-8-29
048000     MOVE 'N' TO WS-SW-8-35
048100     IF WS-MOT-MAIN = 8 AND WS-MOT-SUB = 29
048200        SET ES-8-29 TO TRUE
048300     END-IF
048400     IF WS-MOT-MAIN = 8 AND WS-MOT-SUB = 35
048500        SET ES-8-35 TO TRUE
048600     END-IF
048700     IF ES-8-35
048800        PERFORM 5440-REQ-EXC-8-9-I THRU 5440-REQ-EXC-8-9-F
048900        IF WS-VACIO-FLAG (8) = 'N'
049000           MOVE 8 TO WS-COL-TEMP
049100           PERFORM 2760-AGREGAR-COLUMNA-I
049200              THRU 2760-AGREGAR-COLUMNA-F
049300        END-IF
049400        IF WS-VACIO-FLAG (9) = 'N'
049500           MOVE 9 TO WS-COL-TEMP
049600           PERFORM 2760-AGREGAR-COLUMNA-I
049700              THRU 2760-AGREGAR-COLUMNA-F
049800        END-IF
049900     ELSE
050000        PERFORM 5430-REQ-EXC-8-I THRU 5430-REQ-EXC-8-F
050100        IF ES-8-29
050200           IF WS-VACIO-FLAG (8) = 'N'
050300              MOVE 8 TO WS-COL-TEMP
050400              PERFORM 2760-AGREGAR-COLUMNA-I
050500                 THRU 2760-AGREGAR-COLUMNA-F
050600           END-IF
050700           MOVE INC-HORA-CAMBIO TO WS-HORA-VERIF
050800           PERFORM 5100-HORA-A-MINUTOS-I
050900              THRU 5100-HORA-A-MINUTOS-F
051000           IF HORA-INVALIDA
051100              MOVE 9 TO WS-COL-TEMP
051200              PERFORM 2760-AGREGAR-COLUMNA-I
051300                 THRU 2760-AGREGAR-COLUMNA-F
051400           END-IF
051500        END-IF
051600     END-IF.
051700 2700-REGLA-IN7-F. EXIT.
051800*---------------------------------------------------------------
051900*    REGLA SIN INCIDENCIA - SALIDA REAL DEBE COINCIDIR CON LA
052000*    SALIDA PROGRAMADA (PUNTUALIDAD)
052100*---------------------------------------------------------------
052200 2800-REGLA-PUNTUAL-I.
052300     PERFORM 5150-COMPARAR-HORAS-I THRU 5150-COMPARAR-HORAS-F
052400     IF WS-SW-PROG-VALIDA = 'N' OR WS-SW-REAL-VALIDA = 'N'
052500        MOVE 5 TO WS-COL-TEMP
052600        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
052700     ELSE
052800        IF WS-MINUTOS-REAL NOT = WS-MINUTOS-PROG
052900           MOVE 5 TO WS-COL-TEMP
053000           PERFORM 2760-AGREGAR-COLUMNA-I
053100              THRU 2760-AGREGAR-COLUMNA-F
053200        END-IF
053300     END-IF.
053400 2800-REGLA-PUNTUAL-F. EXIT.
053500*---------------------------------------------------------------
053600*    REGLA DE PROMEDIO DE CICLO POR RECORRIDO (OPCIONAL) - SOLO
053700*    SE INVOCA CUANDO WS-PROMCIC-CANT ES DISTINTO DE CERO
053800*---------------------------------------------------------------
053900 2900-REGLA-PROMEDIO-I.
054000     MOVE 'N' TO WS-SW-PROM-ENCONTRADO
054100     IF WS-VACIO-FLAG (1) = 'N'
054200        PERFORM 2920-BUSCAR-PROMEDIO-I THRU 2920-BUSCAR-PROMEDIO-F
054300        IF PROM-ENCONTRADO
054400           MOVE INC-CICLO TO WS-CICLO-BUFFER
054500           PERFORM 5250-VALIDAR-DECIMAL-I
054600              THRU 5250-VALIDAR-DECIMAL-F
054700           IF NUM-INVALIDO
054800              MOVE 7 TO WS-COL-TEMP
054900              PERFORM 2760-AGREGAR-COLUMNA-I
055000                 THRU 2760-AGREGAR-COLUMNA-F
055100           ELSE
055200              IF WS-CICLO-DECIMAL > WS-PROM-LIMITE
055300                 MOVE 7 TO WS-COL-TEMP
055400                 PERFORM 2760-AGREGAR-COLUMNA-I
055500                    THRU 2760-AGREGAR-COLUMNA-F
055600              END-IF
055700           END-IF
055800        END-IF
055900     END-IF.
056000 2900-REGLA-PROMEDIO-F. EXIT.
056100*---------------------------------------------------------------
056200 2920-BUSCAR-PROMEDIO-I.
056300     SET IX-PROMCIC TO 1
056400     PERFORM 2925-BUSCAR-PROMEDIO-PASO-I
056500        THRU 2925-BUSCAR-PROMEDIO-PASO-F
056600        UNTIL IX-PROMCIC > WS-PROMCIC-CANT.
056700 2920-BUSCAR-PROMEDIO-F. EXIT.
056800*---------------------------------------------------------------
056900 2925-BUSCAR-PROMEDIO-PASO-I.
057000     IF INC-RECORRIDO = PROMCIC-RECORRIDO (IX-PROMCIC)
057100        SET PROM-ENCONTRADO TO TRUE
057200        MOVE PROMCIC-MINUTOS (IX-PROMCIC) TO WS-PROM-LIMITE
057300        SET IX-PROMCIC TO WS-PROMCIC-CANT
057400     END-IF
057500     SET IX-PROMCIC UP BY 1.
057600 2925-BUSCAR-PROMEDIO-PASO-F. EXIT.
057700*---------------------------------------------------------------
057800*    REGLA DE LIMITE DE CICLO POR RECORRIDO - DEFINIDA PERO NO
057900*    ENGANCHADA AL FLUJO PRINCIPAL DE PGMVACIN (VER LK-CODIGO-
058000*    REGLA = 'LIMCIC', VALOR QUE EL PROGRAMA PRINCIPAL NUNCA
058100*    ENVIA HOY EN DIA).  SE DEJA COMPLETA PARA CUANDO OPERACIONES
058200*    DECIDA ACTIVARLA (VER TICKET T-0402).
058300*---------------------------------------------------------------
058400 2950-REGLA-LIMITE-I.
058500     IF INCIDENCIA-ES-IN6 OR WS-VACIO-FLAG (1) = 'Y'
058600        CONTINUE
058700     ELSE
058800        PERFORM 5200-NORMALIZAR-RECORRIDO-I
058900           THRU 5200-NORMALIZAR-RECORRIDO-F
059000        PERFORM 2960-BUSCAR-LIMITE-I THRU 2960-BUSCAR-LIMITE-F
059100        IF LIMITE-ENCONTRADO
059200           MOVE INC-CICLO TO WS-HORA-VERIF
059300           PERFORM 5100-HORA-A-MINUTOS-I
059400              THRU 5100-HORA-A-MINUTOS-F
059500           IF HORA-INVALIDA
059600              MOVE 7 TO WS-COL-TEMP
059700              PERFORM 2760-AGREGAR-COLUMNA-I
059800                 THRU 2760-AGREGAR-COLUMNA-F
059900           ELSE
060000              IF WS-MINUTOS-VERIF > WS-LIMITE-MINUTOS
060100                 MOVE 7 TO WS-COL-TEMP
060200                 PERFORM 2760-AGREGAR-COLUMNA-I
060300                    THRU 2760-AGREGAR-COLUMNA-F
060400              END-IF
060500           END-IF
060600        END-IF
060700     END-IF.
060800 2950-REGLA-LIMITE-F. EXIT.
060900*---------------------------------------------------------------
061000*    BUSQUEDA EXACTA; SI NO HAY, BUSQUEDA POR SUBCADENA MAS
061100*    LARGA CONTENIDA EN EL RECORRIDO NORMALIZADO
061200*---------------------------------------------------------------
061300 2960-BUSCAR-LIMITE-I.
061400     MOVE 'N' TO WS-SW-LIMITE-ENCONTRADO
061500     MOVE ZERO TO WS-LIMITE-LARGO-MAX
061600     SET IX-LIMCIC TO 1
061700     PERFORM 2962-BUSCAR-EXACTO-PASO-I
061800        THRU 2962-BUSCAR-EXACTO-PASO-F
061900        UNTIL IX-LIMCIC > WS-LIMCIC-CANT
062000     IF NOT LIMITE-ENCONTRADO
062100        SET IX-LIMCIC TO 1
062200        PERFORM 2964-BUSCAR-SUBCADENA-PASO-I
062300           THRU 2964-BUSCAR-SUBCADENA-PASO-F
062400           UNTIL IX-LIMCIC > WS-LIMCIC-CANT
062500     END-IF.
062600 2960-BUSCAR-LIMITE-F. EXIT.
062700*---------------------------------------------------------------
062800 2962-BUSCAR-EXACTO-PASO-I.
062900     IF LIMCIC-RECORRIDO (IX-LIMCIC) = WS-RECORRIDO-NORM
063000        SET LIMITE-ENCONTRADO TO TRUE
063100        MOVE LIMCIC-MINUTOS (IX-LIMCIC) TO WS-LIMITE-MINUTOS
063200        SET IX-LIMCIC TO WS-LIMCIC-CANT
063300     END-IF
063400     SET IX-LIMCIC UP BY 1.
063500 2962-BUSCAR-EXACTO-PASO-F. EXIT.
063600*---------------------------------------------------------------
063700 2964-BUSCAR-SUBCADENA-PASO-I.
063800     PERFORM 2970-LARGO-CLAVE-I THRU 2970-LARGO-CLAVE-F
063900     IF WS-SUB-LEN > 0
064000        PERFORM 2980-CONTIENE-I THRU 2980-CONTIENE-F
064100     END-IF
064200     SET IX-LIMCIC UP BY 1.
064300 2964-BUSCAR-SUBCADENA-PASO-F. EXIT.
064400*---------------------------------------------------------------
064500*    LARGO (SIN ESPACIOS A LA DERECHA) DE LA CLAVE DE TABLA
064600*---------------------------------------------------------------
064700 2970-LARGO-CLAVE-I.
064800     MOVE 30 TO WS-SUB
064900     PERFORM 2975-LARGO-CLAVE-PASO-I
065000        THRU 2975-LARGO-CLAVE-PASO-F
065100        UNTIL WS-SUB = 0
065200           OR LIMCIC-RECORRIDO (IX-LIMCIC) (WS-SUB:1) NOT = SPACE
065300     MOVE WS-SUB TO WS-SUB-LEN.
065400 2970-LARGO-CLAVE-F. EXIT.
065500*---------------------------------------------------------------
065600 2975-LARGO-CLAVE-PASO-I.
065700     SUBTRACT 1 FROM WS-SUB.
065800 2975-LARGO-CLAVE-PASO-F. EXIT.
065900*---------------------------------------------------------------
066000*    VERIFICA SI LA CLAVE DE TABLA (LARGO WS-SUB-LEN) APARECE
066100*    DENTRO DEL RECORRIDO NORMALIZADO; SI APARECE Y ES MAS
066200*    LARGA QUE LA MEJOR ENCONTRADA HASTA AHORA, LA ADOPTA
066300*---------------------------------------------------------------
066400 2980-CONTIENE-I.
066500     MOVE 'N' TO WS-SW-VACIO
066600     MOVE 1 TO WS-SUB-INICIO
066700     PERFORM 2985-CONTIENE-PASO-I
066800        THRU 2985-CONTIENE-PASO-F
066900        UNTIL WS-SUB-INICIO > (31 - WS-SUB-LEN).
067000 2980-CONTIENE-F. EXIT.
067100*---------------------------------------------------------------
067200 2985-CONTIENE-PASO-I.
067300     IF WS-RECORRIDO-NORM (WS-SUB-INICIO:WS-SUB-LEN) =
067400        LIMCIC-RECORRIDO (IX-LIMCIC) (1:WS-SUB-LEN)
067500        IF WS-SUB-LEN > WS-LIMITE-LARGO-MAX
067600           MOVE WS-SUB-LEN TO WS-LIMITE-LARGO-MAX
067700           MOVE LIMCIC-MINUTOS (IX-LIMCIC) TO WS-LIMITE-MINUTOS
067800           SET LIMITE-ENCONTRADO TO TRUE
067900        END-IF
068000        MOVE 'X' TO WS-SW-VACIO
068100     END-IF
068200     ADD 1 TO WS-SUB-INICIO.
068300 2985-CONTIENE-PASO-F. EXIT.
068400*---------------------------------------------------------------
068500*    AGREGA UNA COLUMNA A LA LISTA DE HALLAZGOS DE ESTA LLAMADA.
068600*    LA DEDUPLICACION FINAL (ENTRE ESTA LLAMADA Y OTRAS) LA
068700*    HACE PGMVACIN.
068800*---------------------------------------------------------------
068900 2760-AGREGAR-COLUMNA-I.
069000     IF LK-CANT-HALLAZGOS < 15
069100        ADD 1 TO LK-CANT-HALLAZGOS
069200        MOVE WS-COL-TEMP TO LK-COLUMNA (LK-CANT-HALLAZGOS)
069300     END-IF.
069400 2760-AGREGAR-COLUMNA-F. EXIT.
069500*---------------------------------------------------------------
069600*    REQUERIDO EN TODAS LAS COLUMNAS EXCEPTO UNIDAD SALIENTE,
069700*    HORA DE CAMBIO Y PARADA (REGLAS IN1, IN2, IN3, IN4)
069800*---------------------------------------------------------------
069900 5410-REQ-EXC-8-9-10-I.
070000     IF WS-VACIO-FLAG (1) = 'Y'
070100        MOVE 1 TO WS-COL-TEMP
070200        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
070300     END-IF
070400     IF WS-VACIO-FLAG (2) = 'Y'
070500        MOVE 2 TO WS-COL-TEMP
070600        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
070700     END-IF
070800     IF WS-VACIO-FLAG (3) = 'Y'
070900        MOVE 3 TO WS-COL-TEMP
071000        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
071100     END-IF
071200     IF WS-VACIO-FLAG (4) = 'Y'
071300        MOVE 4 TO WS-COL-TEMP
071400        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
071500     END-IF
071600     IF WS-VACIO-FLAG (5) = 'Y'
071700        MOVE 5 TO WS-COL-TEMP
071800        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
071900     END-IF
072000     IF WS-VACIO-FLAG (6) = 'Y'
072100        MOVE 6 TO WS-COL-TEMP
072200        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
072300     END-IF
072400     IF WS-VACIO-FLAG (7) = 'Y'
072500        MOVE 7 TO WS-COL-TEMP
072600        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
072700     END-IF
072800     IF WS-VACIO-FLAG (11) = 'Y'
072900        MOVE 11 TO WS-COL-TEMP
073000        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
073100     END-IF
073200     IF WS-VACIO-FLAG (12) = 'Y'
073300        MOVE 12 TO WS-COL-TEMP
073400        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
073500     END-IF
073600     IF WS-VACIO-FLAG (13) = 'Y'
073700        MOVE 13 TO WS-COL-TEMP
073800        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
073900     END-IF
074000     IF WS-VACIO-FLAG (14) = 'Y'
074100        MOVE 14 TO WS-COL-TEMP
074200        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
074300     END-IF
074400     IF WS-VACIO-FLAG (15) = 'Y'
074500        MOVE 15 TO WS-COL-TEMP
074600        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
074700     END-IF.
074800 5410-REQ-EXC-8-9-10-F. EXIT.
074900*---------------------------------------------------------------
075000*    REQUERIDO EN TODAS LAS COLUMNAS EXCEPTO PARADA (REGLA IN5)
075100*---------------------------------------------------------------
075200 5420-REQ-EXC-10-I.
075300     IF WS-VACIO-FLAG (1) = 'Y'
075400        MOVE 1 TO WS-COL-TEMP
075500        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
075600     END-IF
075700     IF WS-VACIO-FLAG (2) = 'Y'
075800        MOVE 2 TO WS-COL-TEMP
075900        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
076000     END-IF
076100     IF WS-VACIO-FLAG (3) = 'Y'
076200        MOVE 3 TO WS-COL-TEMP
076300        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
076400     END-IF
076500     IF WS-VACIO-FLAG (4) = 'Y'
076600        MOVE 4 TO WS-COL-TEMP
076700        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
076800     END-IF
076900     IF WS-VACIO-FLAG (5) = 'Y'
077000        MOVE 5 TO WS-COL-TEMP
077100        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
077200     END-IF
077300     IF WS-VACIO-FLAG (6) = 'Y'
077400        MOVE 6 TO WS-COL-TEMP
077500        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
077600     END-IF
077700     IF WS-VACIO-FLAG (7) = 'Y'
077800        MOVE 7 TO WS-COL-TEMP
077900        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
078000     END-IF
078100     IF WS-VACIO-FLAG (8) = 'Y'
078200        MOVE 8 TO WS-COL-TEMP
078300        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
078400     END-IF
078500     IF WS-VACIO-FLAG (9) = 'Y'
078600        MOVE 9 TO WS-COL-TEMP
078700        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
078800     END-IF
078900     IF WS-VACIO-FLAG (11) = 'Y'
079000        MOVE 11 TO WS-COL-TEMP
079100        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
079200     END-IF
079300     IF WS-VACIO-FLAG (12) = 'Y'
079400        MOVE 12 TO WS-COL-TEMP
079500        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
079600     END-IF
079700     IF WS-VACIO-FLAG (13) = 'Y'
079800        MOVE 13 TO WS-COL-TEMP
079900        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
080000     END-IF
080100     IF WS-VACIO-FLAG (14) = 'Y'
080200        MOVE 14 TO WS-COL-TEMP
080300        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
080400     END-IF
080500     IF WS-VACIO-FLAG (15) = 'Y'
080600        MOVE 15 TO WS-COL-TEMP
080700        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
080800     END-IF.
080900 5420-REQ-EXC-10-F. EXIT.
081000*---------------------------------------------------------------
081100*    REQUERIDO EN TODAS LAS COLUMNAS EXCEPTO UNIDAD SALIENTE
081200*    (REGLA IN7, MOTIVOS DISTINTOS DE 8-35)
081300*---------------------------------------------------------------
081400 5430-REQ-EXC-8-I.
081500     IF WS-VACIO-FLAG (1) = 'Y'
081600        MOVE 1 TO WS-COL-TEMP
081700        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
081800     END-IF
081900     IF WS-VACIO-FLAG (2) = 'Y'
082000        MOVE 2 TO WS-COL-TEMP
082100        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
082200     END-IF
082300     IF WS-VACIO-FLAG (3) = 'Y'
082400        MOVE 3 TO WS-COL-TEMP
082500        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
082600     END-IF
082700     IF WS-VACIO-FLAG (4) = 'Y'
082800        MOVE 4 TO WS-COL-TEMP
082900        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
083000     END-IF
083100     IF WS-VACIO-FLAG (5) = 'Y'
083200        MOVE 5 TO WS-COL-TEMP
083300        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
083400     END-IF
083500     IF WS-VACIO-FLAG (6) = 'Y'
083600        MOVE 6 TO WS-COL-TEMP
083700        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
083800     END-IF
083900     IF WS-VACIO-FLAG (7) = 'Y'
084000        MOVE 7 TO WS-COL-TEMP
084100        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
084200     END-IF
084300     IF WS-VACIO-FLAG (9) = 'Y'
084400        MOVE 9 TO WS-COL-TEMP
084500        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
084600     END-IF
084700     IF WS-VACIO-FLAG (10) = 'Y'
084800        MOVE 10 TO WS-COL-TEMP
084900        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
085000     END-IF
085100     IF WS-VACIO-FLAG (11) = 'Y'
085200        MOVE 11 TO WS-COL-TEMP
085300        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
085400     END-IF
085500     IF WS-VACIO-FLAG (12) = 'Y'
085600        MOVE 12 TO WS-COL-TEMP
085700        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
085800     END-IF
085900     IF WS-VACIO-FLAG (13) = 'Y'
086000        MOVE 13 TO WS-COL-TEMP
086100        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
086200     END-IF
086300     IF WS-VACIO-FLAG (14) = 'Y'
086400        MOVE 14 TO WS-COL-TEMP
086500        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
086600     END-IF
086700     IF WS-VACIO-FLAG (15) = 'Y'
086800        MOVE 15 TO WS-COL-TEMP
086900        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
087000     END-IF.
087100 5430-REQ-EXC-8-F. EXIT.
087200*---------------------------------------------------------------
087300*    REQUERIDO EN TODAS LAS COLUMNAS EXCEPTO UNIDAD SALIENTE Y
087400*    HORA DE CAMBIO (REGLA IN7, MOTIVO 8-35)
087500*---------------------------------------------------------------
087600 5440-REQ-EXC-8-9-I.
087700     IF WS-VACIO-FLAG (1) = 'Y'
087800        MOVE 1 TO WS-COL-TEMP
087900        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
088000     END-IF
088100     IF WS-VACIO-FLAG (2) = 'Y'
088200        MOVE 2 TO WS-COL-TEMP
088300        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
088400     END-IF
088500     IF WS-VACIO-FLAG (3) = 'Y'
088600        MOVE 3 TO WS-COL-TEMP
088700        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
088800     END-IF
088900     IF WS-VACIO-FLAG (4) = 'Y'
089000        MOVE 4 TO WS-COL-TEMP
089100        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
089200     END-IF
089300     IF WS-VACIO-FLAG (5) = 'Y'
089400        MOVE 5 TO WS-COL-TEMP
089500        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
089600     END-IF
089700     IF WS-VACIO-FLAG (6) = 'Y'
089800        MOVE 6 TO WS-COL-TEMP
089900        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
090000     END-IF
090100     IF WS-VACIO-FLAG (7) = 'Y'
090200        MOVE 7 TO WS-COL-TEMP
090300        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
090400     END-IF
090500     IF WS-VACIO-FLAG (10) = 'Y'
090600        MOVE 10 TO WS-COL-TEMP
090700        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
090800     END-IF
090900     IF WS-VACIO-FLAG (11) = 'Y'
091000        MOVE 11 TO WS-COL-TEMP
091100        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
091200     END-IF
091300     IF WS-VACIO-FLAG (12) = 'Y'
091400        MOVE 12 TO WS-COL-TEMP
091500        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
091600     END-IF
091700     IF WS-VACIO-FLAG (13) = 'Y'
091800        MOVE 13 TO WS-COL-TEMP
091900        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
092000     END-IF
092100     IF WS-VACIO-FLAG (14) = 'Y'
092200        MOVE 14 TO WS-COL-TEMP
092300        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
092400     END-IF
092500     IF WS-VACIO-FLAG (15) = 'Y'
092600        MOVE 15 TO WS-COL-TEMP
092700        PERFORM 2760-AGREGAR-COLUMNA-I THRU 2760-AGREGAR-COLUMNA-F
092800     END-IF.
092900 5440-REQ-EXC-8-9-F. EXIT.
093000*---------------------------------------------------------------
093100*    UN CAMPO ES VACIO SI ES TODO ESPACIOS O SI, RECORTADO Y EN
093200*    MAYUSCULAS, ES EL LITERAL 'NAN'.  EL LLAMADOR CARGA
093300*    WS-CAMPO-VERIF ANTES DE INVOCAR ESTE PARRAFO.
093400*---------------------------------------------------------------
093500*    'NAN' SE BUSCA DESDE EL BYTE 1 (SIN RECORTAR) PORQUE TODOS
093600*    LOS CAMPOS DE ESTE REGISTRO VIENEN ALINEADOS A IZQUIERDA
093700*    SIN BLANCOS DE ARRASTRE; SI ALGUN DIA SE AGREGA UNA COLUMNA
093800*    CENTRADA O ALINEADA A DERECHA, ESTA PRUEBA HAY QUE REVISARLA.
093900 5000-VERIFICAR-VACIO-I.
094000     MOVE SPACES         TO WS-CAMPO-MAYUS
094100     MOVE WS-CAMPO-VERIF TO WS-CAMPO-MAYUS
094200     INSPECT WS-CAMPO-MAYUS CONVERTING
094300             'abcdefghijklmnopqrstuvwxyz' TO
094400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
094500     IF WS-CAMPO-VERIF = SPACES
094600        SET CAMPO-VACIO TO TRUE
094700     ELSE
094800        IF WS-CAMPO-MAYUS (1:3) = 'NAN' AND
094900           WS-CAMPO-MAYUS (4:37) = SPACES
095000           SET CAMPO-VACIO TO TRUE
095100        ELSE
095200           SET CAMPO-NO-VACIO TO TRUE
095300        END-IF
095400     END-IF.
095500 5000-VERIFICAR-VACIO-F. EXIT.
095600*---------------------------------------------------------------
095700*    CONVIERTE UN CAMPO HH:MM (WS-HORA-VERIF) A MINUTOS.  HORA
095800*    Y MINUTO DEBEN SER NUMERICOS Y ESTAR EN RANGO (00-23 Y
095900*    00-59); EL SEPARADOR DEBE SER ':'.
096000*---------------------------------------------------------------
096100 5100-HORA-A-MINUTOS-I.
096200     MOVE ZERO TO WS-MINUTOS-VERIF
096300     SET HORA-INVALIDA TO TRUE
096400     IF WS-HORA-VERIF (3:1) = ':'
096500        IF WS-HORA-HH IS NUMERIC AND WS-HORA-MM IS NUMERIC
096600           IF WS-HORA-HH <= 23 AND WS-HORA-MM <= 59
096700              COMPUTE WS-MINUTOS-VERIF =
096800                      WS-HORA-HH * 60 + WS-HORA-MM
096900              SET HORA-VALIDA TO TRUE
097000           END-IF
097100        END-IF
097200     END-IF.
097300 5100-HORA-A-MINUTOS-F. EXIT.
097400*---------------------------------------------------------------
097500*    PARSEA SCHED-DEP Y ACTUAL-DEP DE UNA SOLA VEZ, DEJANDO SUS
097600*    RESPECTIVOS INDICADORES DE VALIDEZ Y MINUTOS PARA QUE EL
097700*    LLAMADOR HAGA LA COMPARACION QUE NECESITE
097800*---------------------------------------------------------------
097900 5150-COMPARAR-HORAS-I.
098000     MOVE INC-SAL-PROG TO WS-HORA-VERIF
098100     PERFORM 5100-HORA-A-MINUTOS-I THRU 5100-HORA-A-MINUTOS-F
098200     MOVE WS-SW-HORA-VALIDA TO WS-SW-PROG-VALIDA
098300     MOVE WS-MINUTOS-VERIF  TO WS-MINUTOS-PROG
098400     MOVE INC-SAL-REAL TO WS-HORA-VERIF
098500     PERFORM 5100-HORA-A-MINUTOS-I THRU 5100-HORA-A-MINUTOS-F
098600     MOVE WS-SW-HORA-VALIDA TO WS-SW-REAL-VALIDA
098700     MOVE WS-MINUTOS-VERIF  TO WS-MINUTOS-REAL.
098800 5150-COMPARAR-HORAS-F. EXIT.
098900*---------------------------------------------------------------
099000*    NORMALIZA EL RECORRIDO PARA COTEJAR CONTRA TBLIMCIC:
099100*    MAYUSCULAS, GUIONES UNIFICADOS Y ESPACIOS COMPACTADOS, SIN
099200*    ESPACIOS JUNTO A UN GUION.
099300*---------------------------------------------------------------
099400 5200-NORMALIZAR-RECORRIDO-I.
099500     MOVE SPACES TO WS-RECORRIDO-NORM
099600     MOVE INC-RECORRIDO TO WS-RECORRIDO-TRABAJO
099700     INSPECT WS-RECORRIDO-TRABAJO CONVERTING
099800             'abcdefghijklmnopqrstuvwxyz' TO
099900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
100000     INSPECT WS-RECORRIDO-TRABAJO CONVERTING
100100             X'96' TO '-'
100200     INSPECT WS-RECORRIDO-TRABAJO CONVERTING
100300             X'97' TO '-'
100400     MOVE ZERO TO WS-POS-ESCRIBE
100500     MOVE 1 TO WS-POS-LEE
100600     PERFORM 5205-NORMALIZAR-PASO-I
100700        THRU 5205-NORMALIZAR-PASO-F
100800        UNTIL WS-POS-LEE > 30.
100900 5200-NORMALIZAR-RECORRIDO-F. EXIT.
101000*---------------------------------------------------------------
101100 5205-NORMALIZAR-PASO-I.
101200     IF WS-RECORRIDO-TRABAJO (WS-POS-LEE:1) = SPACE
101300        IF WS-POS-ESCRIBE > 0 AND
101400           WS-RECORRIDO-NORM (WS-POS-ESCRIBE:1) NOT = SPACE
101500           AND WS-RECORRIDO-NORM (WS-POS-ESCRIBE:1) NOT = '-'
101600           ADD 1 TO WS-POS-ESCRIBE
101700           MOVE SPACE TO WS-RECORRIDO-NORM (WS-POS-ESCRIBE:1)
101800        END-IF
101900     ELSE
102000        IF WS-RECORRIDO-TRABAJO (WS-POS-LEE:1) = '-'
102100           IF WS-POS-ESCRIBE > 0 AND
102200              WS-RECORRIDO-NORM (WS-POS-ESCRIBE:1) = SPACE
102300              MOVE '-' TO WS-RECORRIDO-NORM (WS-POS-ESCRIBE:1)
102400           ELSE
102500              ADD 1 TO WS-POS-ESCRIBE
102600              MOVE '-' TO WS-RECORRIDO-NORM (WS-POS-ESCRIBE:1)
102700           END-IF
102800        ELSE
102900           ADD 1 TO WS-POS-ESCRIBE
103000           MOVE WS-RECORRIDO-TRABAJO (WS-POS-LEE:1)
103100             TO WS-RECORRIDO-NORM (WS-POS-ESCRIBE:1)
103200        END-IF
103300     END-IF
103400     ADD 1 TO WS-POS-LEE.
103500 5205-NORMALIZAR-PASO-F. EXIT.
103600*---------------------------------------------------------------
103700*    PARSEA INC-MOTIVO EN (PRINCIPAL, SUBMOTIVO).  0/0 = NINGUNO
103800*---------------------------------------------------------------
103900 5300-PARSEAR-MOTIVO-I.
104000     MOVE ZERO TO WS-MOT-MAIN WS-MOT-SUB
104100     MOVE ZERO TO WS-MOT-TOK1-LARGO WS-MOT-TOK2-LARGO
104200                  WS-MOT-TOK3-LARGO
104300     MOVE SPACES TO WS-MOT-TOK1 WS-MOT-TOK2 WS-MOT-TOK3
104400     IF WS-MOT-TEXTO NOT = SPACES
104500        UNSTRING WS-MOT-TEXTO DELIMITED BY '|' OR '/' OR '-'
104600                 INTO WS-MOT-TOK1 WS-MOT-TOK2 WS-MOT-TOK3
104700        INSPECT WS-MOT-TOK1 TALLYING WS-MOT-TOK1-LARGO
104800                FOR CHARACTERS BEFORE INITIAL SPACE
104900        INSPECT WS-MOT-TOK2 TALLYING WS-MOT-TOK2-LARGO
105000                FOR CHARACTERS BEFORE INITIAL SPACE
105100        INSPECT WS-MOT-TOK3 TALLYING WS-MOT-TOK3-LARGO
105200                FOR CHARACTERS BEFORE INITIAL SPACE
105300        IF WS-MOT-TOK3 NOT = SPACES AND
105400           WS-MOT-TOK1-LARGO > 0 AND
105500           WS-MOT-TOK1 (1:WS-MOT-TOK1-LARGO) IS NUMERIC AND
105600           WS-MOT-TOK1 (1:WS-MOT-TOK1-LARGO) >= 1900
105700           IF WS-MOT-TOK2-LARGO > 0 AND WS-MOT-TOK3-LARGO > 0 AND
105800              WS-MOT-TOK2 (1:WS-MOT-TOK2-LARGO) IS NUMERIC AND
105900              WS-MOT-TOK3 (1:WS-MOT-TOK3-LARGO) IS NUMERIC
106000              MOVE WS-MOT-TOK2 (1:WS-MOT-TOK2-LARGO) TO WS-MOT-MAIN
106100              MOVE WS-MOT-TOK3 (1:WS-MOT-TOK3-LARGO) TO WS-MOT-SUB
106200           END-IF
106300        ELSE
106400           IF WS-MOT-TOK2 NOT = SPACES
106500              IF WS-MOT-TOK1-LARGO > 0 AND WS-MOT-TOK2-LARGO > 0 AND
106600                 WS-MOT-TOK1 (1:WS-MOT-TOK1-LARGO) IS NUMERIC AND
106700                 WS-MOT-TOK2 (1:WS-MOT-TOK2-LARGO) IS NUMERIC
106800                 MOVE WS-MOT-TOK1 (1:WS-MOT-TOK1-LARGO) TO WS-MOT-MAIN
106900                 MOVE WS-MOT-TOK2 (1:WS-MOT-TOK2-LARGO) TO WS-MOT-SUB
107000              END-IF
107100           ELSE
107200              PERFORM 5320-LARGO-DIGITOS-I
107300                 THRU 5320-LARGO-DIGITOS-F
107400              IF WS-MOT-LEN = 1
107500                 MOVE WS-MOT-TOK1 (1:1) TO WS-MOT-NUM-BUF
107600                 MOVE WS-MOT-PRIMER-DIG TO WS-MOT-SUB
107700              ELSE
107800                 IF WS-MOT-LEN > 1
107900                    MOVE WS-MOT-TOK1 (1:1) TO WS-MOT-NUM-BUF
108000                    MOVE WS-MOT-PRIMER-DIG TO WS-MOT-MAIN
108100                    MOVE WS-MOT-TOK1 (2:WS-MOT-LEN - 1)
108200                      TO WS-MOT-SUB
108300                 END-IF
108400              END-IF
108500           END-IF
108600        END-IF
108700     END-IF.
108800 5300-PARSEAR-MOTIVO-F. EXIT.
108900*---------------------------------------------------------------
109000*    CUENTA CUANTOS DIGITOS CONSECUTIVOS TRAE WS-MOT-TOK1 DESDE
109100*    LA PRIMERA POSICION (0 SI NO ES UN TEXTO TODO NUMERICO)
109200*---------------------------------------------------------------
109300 5320-LARGO-DIGITOS-I.
109400     MOVE ZERO TO WS-MOT-LEN
109500     MOVE 1 TO WS-SUB
109600     PERFORM 5325-LARGO-DIGITOS-PASO-I
109700        THRU 5325-LARGO-DIGITOS-PASO-F
109800        UNTIL WS-SUB > 10.
109900 5320-LARGO-DIGITOS-F. EXIT.
110000*---------------------------------------------------------------
110100 5325-LARGO-DIGITOS-PASO-I.
110200     EVALUATE WS-MOT-TOK1 (WS-SUB:1)
110300        WHEN '0' THRU '9'
110400           ADD 1 TO WS-MOT-LEN
110500        WHEN SPACE
110600           IF WS-MOT-LEN = 0
110700              CONTINUE
110800           ELSE
110900              MOVE 10 TO WS-SUB
111000           END-IF
111100        WHEN OTHER
111200           MOVE ZERO TO WS-MOT-LEN
111300           MOVE 10 TO WS-SUB
111400     END-EVALUATE
111500     ADD 1 TO WS-SUB.
111600 5325-LARGO-DIGITOS-PASO-F. EXIT.
111700*---------------------------------------------------------------
111800*    VALIDA QUE WS-CICLO-BUFFER SEA UN NUMERO DECIMAL SIMPLE
111900*    (DIGITOS Y COMO MUCHO UN PUNTO), PARA LA REGLA DE PROMEDIO
112000*---------------------------------------------------------------
112100 5250-VALIDAR-DECIMAL-I.
112200     SET NUM-VALIDO TO TRUE
112300     MOVE ZERO TO WS-CICLO-DIGITOS WS-CICLO-PUNTOS
112400     MOVE ZERO TO WS-CICLO-ENTERO WS-CICLO-FRACCION
112500     MOVE ZERO TO WS-CICLO-DECIMAL
112600     MOVE 1 TO WS-SUB
112700     PERFORM 5255-VALIDAR-DECIMAL-PASO-I
112800        THRU 5255-VALIDAR-DECIMAL-PASO-F
112900        UNTIL WS-SUB > 5
113000     IF WS-CICLO-DIGITOS = 0 OR WS-CICLO-PUNTOS > 1
113100        SET NUM-INVALIDO TO TRUE
113200     END-IF
113300     IF NUM-VALIDO
113400        UNSTRING WS-CICLO-BUFFER DELIMITED BY '.'
113500                 INTO WS-CICLO-ENTERO WS-CICLO-FRACCION
113600        COMPUTE WS-CICLO-DECIMAL =
113700                WS-CICLO-ENTERO + (WS-CICLO-FRACCION / 100)
113800     END-IF.
113900 5250-VALIDAR-DECIMAL-F. EXIT.
114000*---------------------------------------------------------------
114100 5255-VALIDAR-DECIMAL-PASO-I.
114200     EVALUATE WS-CICLO-BUFFER (WS-SUB:1)
114300        WHEN '0' THRU '9'
114400           ADD 1 TO WS-CICLO-DIGITOS
114500        WHEN '.'
114600           ADD 1 TO WS-CICLO-PUNTOS
114700        WHEN SPACE
114800           CONTINUE
114900        WHEN OTHER
115000           SET NUM-INVALIDO TO TRUE
115100     END-EVALUATE
115200     ADD 1 TO WS-SUB.
115300 5255-VALIDAR-DECIMAL-PASO-F. EXIT.
115400*---------------------------------------------------------------
115500 9999-FINAL-I.
115600     CONTINUE.
115700 9999-FINAL-F. EXIT.
