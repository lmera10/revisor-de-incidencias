000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMVACIN.
000300 AUTHOR. R ESPINOZA.
000400 INSTALLATION. CAF - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 06/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO CAF - AREA TRANSPORTE.
000800******************************************************************
000900*    PGMVACIN - VALIDACION BATCH DE INCIDENCIAS DE SALIDA       *
001000*    (BUSES)                                                     *
001100*    ============================================                *
001200*    LEE EL ARCHIVO DE INCIDENCIAS (KC02788.ALU9999.TRANSITO.    *
001300*    INCIDEN), DESCARTA LOS REGISTROS FUERA DE LA VENTANA        *
001400*    HORARIA DE OPERACION (04:00 A 14:00), APLICA LA REGLA DE    *
001500*    NEGOCIO QUE CORRESPONDA SEGUN LA INCIDENCIA INFORMADA       *
001600*    (LLAMANDO A PGMRGCIN), Y ESCRIBE EL REPORTE DE HALLAZGOS    *
001700*    (KC02788.ALU9999.TRANSITO.REPINCID) CON UNA LINEA POR       *
001800*    REGISTRO CON PROBLEMAS.                                     *
001900*----------------------------------------------------------------
002000*    HISTORIAL DE CAMBIOS
002100*----------------------------------------------------------------
002200*    FECHA       AUTOR   TICKET    DESCRIPCION
002300*    ----------  ------  --------  ----------------------------
002400*    06/03/1989  RES     T-0341    VERSION INICIAL.                 T-0341
002500*    14/07/1989  RES     T-0357    SE AGREGA REGLA IN6 (VIA         T-0357
002600*                                  PGMRGCIN).
002700*    02/11/1989  MVELEZ  T-0389    SE AGREGA REGLA IN7 (VIA         T-0389
002800*                                  PGMRGCIN).
002900*    19/02/1990  RES     T-0402    SE DEJA PREPARADO EL CODIGO      T-0402
003000*                                  DE REGLA 'LIMCIC' PARA CUANDO
003100*                                  OPERACIONES LA ACTIVE (HOY NO
003200*                                  SE ENVIA).
003300*    05/05/1993  JTORRES T-0501    SE AGREGA LLAMADA OPCIONAL A     T-0501
003400*                                  LA REGLA DE PROMEDIO DE CICLO
003500*                                  (SOLO SI TBPROMCI TRAE DATOS).
003600*    11/01/1996  RES     T-0578    SE AJUSTA VENTANA HORARIA: EL    T-0578
003700*                                  LIMITE SUPERIOR PASA A SER
003800*                                  INCLUSIVE (14:00 YA NO SE
003900*                                  DESCARTA).
004000*    30/09/1998  JTORRES T-0620    REVISION FIN DE SIGLO (Y2K) -    T-0620
004100*                                  ESTE PROGRAMA NO ALMACENA
004200*                                  FECHAS DE CALENDARIO, SOLO
004300*                                  HORAS DEL DIA (HH:MM); SIN
004400*                                  IMPACTO. CONSTANCIA PARA
004500*                                  AUDITORIA.
004600*    18/03/1999  JTORRES T-0631    SE AGREGA SALTO DE SERVICIO      T-0631
004700*                                  CERO (SERVICIO = '0' Y LA
004800*                                  INCIDENCIA NO ES IN7).
004900*    27/06/2001  MVELEZ  T-0688    NUMERO DE FILA EN EL REPORTE     T-0688
005000*                                  PASA A CONTAR SOLO LOS
005100*                                  REGISTROS QUE SUPERAN EL
005200*                                  FILTRO DE VENTANA (ANTES
005300*                                  CONTABA TODA LA ENTRADA).
005400*    14/02/2003  RES     T-0715    REVISION GENERAL - SIN CAMBIOS   T-0715
005500*                                  DE LOGICA, SOLO COMENTARIOS.
005600*    09/08/2004  RES     T-0742    LOS COPY DE ESTRUCTURA PASAN A   T-0742
005700*                                  COMENTARIO, CON EL LAYOUT
005800*                                  TIPEADO A CONTINUACION (ASI
005900*                                  QUEDAN LOS DEMAS PROGRAMAS DE
006000*                                  LA INSTALACION).
006100*    23/11/2005  JTORRES T-0758    SALTO DE SERVICIO CERO NO        T-0758
006200*                                  RECONOCIA '00', '000 ' NI ' 0  '
006300*                                  COMO SERVICIO CERO (SOLO '0' Y
006400*                                  '0000'). SE VALIDA POR
006500*                                  ELIMINACION DE CEROS.
006600*    07/03/2006  MVELEZ  T-0762    3020-MOSTRAR-TOTALES NO          T-0762
006700*                                  IMPRIMIA EL RENGLON "ERRORES
006800*                                  ENCONTRADOS: N" PEDIDO POR
006900*                                  CONTROL DE CALIDAD - SOLO
007000*                                  IMPRIMIA UN RESUMEN CON
007100*                                  ETIQUETAS PROPIAS. SE AGREGA
007200*                                  EL RENGLON EXACTO.
007300*----------------------------------------------------------------
007400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     UPSI-0 ON STATUS IS SW-DEPURA-ACTIVA
008000            OFF STATUS IS SW-DEPURA-INACTIVA.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT INCIDEN  ASSIGN TO DDINCIDE
008400            ORGANIZATION IS SEQUENTIAL
008500            ACCESS MODE IS SEQUENTIAL
008600            FILE STATUS IS FS-INCIDEN.
008700     SELECT REPINCID ASSIGN TO DDREPINC
008800            ORGANIZATION IS SEQUENTIAL
008900            ACCESS MODE IS SEQUENTIAL
009000            FILE STATUS IS FS-REPINCID.
009100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  INCIDEN
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 01  REG-INCIDEN                 PIC X(200).
009900 FD  REPINCID
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300 01  REG-REPINCID                PIC X(325).
010400 WORKING-STORAGE SECTION.
010500*=======================*
010600 77  FILLER                  PIC X(20) VALUE '* INICIO WS-AREA *'.
010700*---- ESTADOS DE ARCHIVO ----------------------------------------
010800 77  FS-INCIDEN              PIC XX    VALUE SPACES.
010900     88  FS-INCIDEN-OK                 VALUE '00'.
011000     88  FS-INCIDEN-FIN                 VALUE '10'.
011100 77  FS-REPINCID             PIC XX    VALUE SPACES.
011200     88  FS-REPINCID-OK                 VALUE '00'.
011300 77  WS-SW-FIN-LECTURA       PIC X     VALUE 'N'.
011400     88  FIN-LECTURA                    VALUE 'Y'.
011500*---- CONTADORES (TODOS COMP) ------------------------------------
011600 77  WS-CANT-LEIDOS           PIC 9(05) COMP VALUE ZERO.
011700 77  WS-CANT-DESCARTADOS-VEN  PIC 9(05) COMP VALUE ZERO.
011800 77  WS-CANT-FILTRADOS        PIC 9(05) COMP VALUE ZERO.
011900 77  WS-CANT-SALTADOS-SERV0   PIC 9(05) COMP VALUE ZERO.
012000 77  WS-CANT-ERRORES          PIC 9(05) COMP VALUE ZERO.
012100 77  WS-FILA-NUMERO           PIC 9(05) COMP VALUE ZERO.
012200 77  WS-SUB                   PIC 9(02) COMP VALUE ZERO.
012300*---- EDICION PARA EL RESUMEN FINAL ------------------------------
012400 01  WS-CANT-LEIDOS-ED        PIC ZZ,ZZ9.
012500 01  WS-CANT-DESCART-ED       PIC ZZ,ZZ9.
012600 01  WS-CANT-FILTRADOS-ED     PIC ZZ,ZZ9.
012700 01  WS-CANT-SALTADOS-ED      PIC ZZ,ZZ9.
012800 01  WS-CANT-ERRORES-ED       PIC ZZ,ZZ9.
012900*---- LAYOUT DEL REGISTRO DE ENTRADA -----------------------
013000*    COPY CPINCIDE.
013100*    LAYOUT REGISTRO INCIDENCIAS DE SALIDA (BUSES)
013200*    KC02788.ALU9999.TRANSITO.INCIDEN
013300*    LARGO 200 BYTES
013400 01  WS-REG-INCIDEN.
013500     03  INC-RECORRIDO           PIC X(30).
013600     03  INC-SERVICIO            PIC X(04).
013700     03  INC-UNIDAD              PIC X(06).
013800     03  INC-SAL-PROG            PIC X(05).
013900     03  INC-SAL-REAL            PIC X(05).
014000     03  INC-HORA-LLEG           PIC X(05).
014100     03  INC-CICLO               PIC X(05).
014200     03  INC-UNIDAD-SAL          PIC X(06).
014300     03  INC-HORA-CAMBIO         PIC X(05).
014400     03  INC-PARADA              PIC X(20).
014500     03  INC-INCIDENCIA          PIC X(20).
014600     03  INC-MOTIVO              PIC X(10).
014700     03  INC-CODIGO              PIC X(06).
014800     03  INC-CONDUCTOR           PIC X(30).
014900     03  INC-OBSERVACIONES       PIC X(40).
015000     03  FILLER                  PIC X(03)  VALUE SPACES.
015100*---- TABLA DE NOMBRES DE COLUMNA PARA EL REPORTE -----------
015200*    COPY TBCOLINC.
015300*    TABLA DE NOMBRES DE COLUMNA PARA EL REPORTE DE HALLAZGOS
015400*    KC02788.ALU9999.TRANSITO.COLINCID
015500*    15 ENTRADAS - EL SUBINDICE ES EL NUMERO DE COLUMNA (1-15)
015600 01  TBCOLINC-VALORES.
015700     03  FILLER  PIC X(12) VALUE 'ROUTE'.
015800     03  FILLER  PIC X(12) VALUE 'SERVICE'.
015900     03  FILLER  PIC X(12) VALUE 'UNIT'.
016000     03  FILLER  PIC X(12) VALUE 'SCHED-DEP'.
016100     03  FILLER  PIC X(12) VALUE 'ACTUAL-DEP'.
016200     03  FILLER  PIC X(12) VALUE 'ARRIVAL'.
016300     03  FILLER  PIC X(12) VALUE 'CYCLE'.
016400     03  FILLER  PIC X(12) VALUE 'OUT-UNIT'.
016500     03  FILLER  PIC X(12) VALUE 'CHANGE-TIME'.
016600     03  FILLER  PIC X(12) VALUE 'STOP'.
016700     03  FILLER  PIC X(12) VALUE 'INCIDENCE'.
016800     03  FILLER  PIC X(12) VALUE 'REASON'.
016900     03  FILLER  PIC X(12) VALUE 'CODE'.
017000     03  FILLER  PIC X(12) VALUE 'DRIVER'.
017100     03  FILLER  PIC X(12) VALUE 'REMARKS'.
017200 01  TBCOLINC-TABLA REDEFINES TBCOLINC-VALORES.
017300     03  TBCOLINC-NOMBRE OCCURS 15 TIMES
017400                          INDEXED BY IX-COLINC
017500                          PIC X(12).
017600*---- TABLA DE PROMEDIOS DE CICLO (PARA SABER SI LLAMAR) ----
017700*    COPY TBPROMCI.
017800*    TABLA DE PROMEDIOS DE CICLO POR RECORRIDO (OPCIONAL)
017900*    KC02788.ALU9999.TRANSITO.PROMCICLO
018000*    10 ENTRADAS MAXIMO - CARGADA POR MANTENIMIENTO, EN BLANCO
018100*    POR DEFECTO (VER WS-PROMCIC-CANT)
018200 77  WS-PROMCIC-CANT             PIC 9(02) COMP VALUE ZERO.
018300 01  TBPROMCI-TABLA.
018400     03  TBPROMCI-ENTRADA OCCURS 10 TIMES
018500                           INDEXED BY IX-PROMCIC.
018600         05  PROMCIC-RECORRIDO   PIC X(30) VALUE SPACES.
018700         05  PROMCIC-MINUTOS     PIC 9(04)V99 VALUE ZERO.
018800*---- VENTANA HORARIA DE OPERACION (04:00 A 14:00 INCL.) ----
018900 01  WS-HORA-TRABAJO          PIC X(05) VALUE SPACES.
019000 01  WS-HORA-DESGLOSE REDEFINES WS-HORA-TRABAJO.
019100     03  WS-HH-TRAB           PIC 99.
019200     03  FILLER               PIC X.
019300     03  WS-MM-TRAB           PIC 99.
019400 77  WS-MINUTOS-TRAB          PIC 9(04) COMP VALUE ZERO.
019500 77  WS-SW-VENTANA-OK         PIC X     VALUE 'N'.
019600     88  VENTANA-OK                     VALUE 'Y'.
019700 77  WS-MINUTOS-VENTANA-INI   PIC 9(04) COMP VALUE 240.
019800 77  WS-MINUTOS-VENTANA-FIN   PIC 9(04) COMP VALUE 840.
019900*---- NORMALIZACION DE INCIDENCIA (3 PRIMEROS CARACTERES) --------
020000 77  WS-INCIDENCIA-NORM       PIC X(03) VALUE SPACES.
020100 77  WS-POS-INICIO-INC        PIC 9(02) COMP VALUE ZERO.
020200*---- SALTO DE SERVICIO CERO ---------------------------------
020300 77  WS-SW-SALTAR             PIC X     VALUE 'N'.
020400 77  WS-SERV-VERIF            PIC X(04) VALUE SPACES.
020500     88  SALTAR-REGISTRO                VALUE 'Y'.
020600*---- AREA DE COMUNICACION CON PGMRGCIN (VER LINKAGE ALLA) --
020700 01  WS-CODIGO-REGLA          PIC X(06) VALUE SPACES.
020800 77  WS-CANT-HALLAZGOS-LLAM   PIC 9(02) COMP VALUE ZERO.
020900 01  WS-COLUMNAS-HALLADAS.
021000     03  WS-COLUMNA-HALLADA OCCURS 15 TIMES PIC 9(02) COMP.
021100 77  WS-RETORNO-REGLA         PIC S9(04) COMP VALUE ZERO.
021200*---- ACUMULACION DE HALLAZGOS DISTINTOS POR REGISTRO -------
021300 01  WS-TABLA-FLAG-HALLAZGO.
021400     03  WS-HALLAZGO-FLAG OCCURS 15 TIMES PIC X VALUE 'N'.
021500 01  WS-TABLA-ORDEN-HALLAZGO.
021600     03  WS-HALLAZGO-ORDEN OCCURS 15 TIMES PIC 9(02) COMP.
021700 77  WS-HALLAZGO-CANT         PIC 9(02) COMP VALUE ZERO.
021800*---- TEXTO DE COLUMNAS FALLADAS (FAILED-COLUMNS) -----------
021900 01  WS-COLUMNAS-TXT          PIC X(120) VALUE SPACES.
022000 77  WS-PUNTERO-COL           PIC 9(03) COMP VALUE 1.
022100*---- REGISTRO DE SALIDA (REPORTE DE HALLAZGOS) -------------
022200 01  WS-SAL-REPINCID.
022300     03  WS-SAL-DATOS         PIC X(197).
022400     03  WS-SAL-FILA          PIC 9(05).
022500     03  WS-SAL-COLUMNAS      PIC X(120).
022600     03  FILLER               PIC X(03) VALUE SPACES.
022700 01  WS-SAL-REPINCID-ALT REDEFINES WS-SAL-REPINCID.
022800     03  FILLER               PIC X(197).
022900     03  WS-SAL-FILA-ED       PIC Z(4)9.
023000     03  FILLER               PIC X(120).
023100     03  FILLER               PIC X(03).
023200 77  FILLER                 PIC X(20) VALUE '* FINAL  WS-AREA  *'.
023300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
023400 PROCEDURE DIVISION.
023500 0000-MAIN-PROGRAM.
023600     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
023700     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
023800             UNTIL FIN-LECTURA
023900     PERFORM 3000-FINAL-I      THRU 3000-FINAL-F
024000     STOP RUN.
024100*---------------------------------------------------------------
024200 1000-INICIO-I.
024300     OPEN INPUT  INCIDEN
024400     IF NOT FS-INCIDEN-OK
024500        DISPLAY 'PGMVACIN - ERROR AL ABRIR INCIDEN - FS='
024600                FS-INCIDEN
024700        STOP RUN
024800     END-IF
024900     OPEN OUTPUT REPINCID
025000     IF NOT FS-REPINCID-OK
025100        DISPLAY 'PGMVACIN - ERROR AL ABRIR REPINCID - FS='
025200                FS-REPINCID
025300        STOP RUN
025400     END-IF
025500     PERFORM 2100-LEER-I THRU 2100-LEER-F.
025600 1000-INICIO-F. EXIT.
025700*---------------------------------------------------------------
025800 2000-PROCESO-I.
025900     ADD 1 TO WS-CANT-LEIDOS
026000     PERFORM 2200-FILTRAR-VENTANA-I THRU 2200-FILTRAR-VENTANA-F
026100     PERFORM 2100-LEER-I           THRU 2100-LEER-F.
026200 2000-PROCESO-F. EXIT.
026300*---------------------------------------------------------------
026400 2100-LEER-I.
026500     READ INCIDEN INTO WS-REG-INCIDEN
026600        AT END
026700           SET FIN-LECTURA TO TRUE
026800        NOT AT END
026900           CONTINUE
027000     END-READ.
027100 2100-LEER-F. EXIT.
027200*---------------------------------------------------------------
027300*    PRE-FILTRO DE VENTANA HORARIA: SALIDA PROGRAMADA DEBE CAER
027400*    ENTRE 04:00 Y 14:00 (AMBOS INCLUSIVE); SI NO, EL REGISTRO
027500*    SE DESCARTA SIN GENERAR HALLAZGO.
027600*---------------------------------------------------------------
027700 2200-FILTRAR-VENTANA-I.
027800     IF NOT FIN-LECTURA
027900        PERFORM 5100-PARSEAR-VENTANA-I THRU 5100-PARSEAR-VENTANA-F
028000        IF VENTANA-OK
028100           ADD 1 TO WS-CANT-FILTRADOS
028200           COMPUTE WS-FILA-NUMERO = WS-CANT-FILTRADOS + 1
028300           PERFORM 2650-INICIALIZAR-HALLAZGOS-I
028400              THRU 2650-INICIALIZAR-HALLAZGOS-F
028500           PERFORM 2300-NORMALIZAR-INCIDENCIA-I
028600              THRU 2300-NORMALIZAR-INCIDENCIA-F
028700           PERFORM 2400-DESPACHAR-REGLA-I
028800              THRU 2400-DESPACHAR-REGLA-F
028900           PERFORM 2500-SALTO-SERVICIO-CERO-I
029000              THRU 2500-SALTO-SERVICIO-CERO-F
029100           IF NOT SALTAR-REGISTRO
029200              IF WS-PROMCIC-CANT > 0
029300                 PERFORM 2600-PROMEDIO-CICLO-I
029400                    THRU 2600-PROMEDIO-CICLO-F
029500              END-IF
029600              IF WS-HALLAZGO-CANT > 0
029700                 PERFORM 2800-ESCRIBIR-ERROR-I
029800                    THRU 2800-ESCRIBIR-ERROR-F
029900              END-IF
030000           END-IF
030100        ELSE
030200           ADD 1 TO WS-CANT-DESCARTADOS-VEN
030300        END-IF
030400     END-IF.
030500 2200-FILTRAR-VENTANA-F. EXIT.
030600*---------------------------------------------------------------
030700 5100-PARSEAR-VENTANA-I.
030800     MOVE 'N' TO WS-SW-VENTANA-OK
030900     MOVE INC-SAL-PROG TO WS-HORA-TRABAJO
031000     IF WS-HORA-TRABAJO (3:1) = ':'
031100        IF WS-HH-TRAB IS NUMERIC AND WS-MM-TRAB IS NUMERIC
031200           IF WS-HH-TRAB <= 23 AND WS-MM-TRAB <= 59
031300              COMPUTE WS-MINUTOS-TRAB =
031400                      WS-HH-TRAB * 60 + WS-MM-TRAB
031500              IF WS-MINUTOS-TRAB >= WS-MINUTOS-VENTANA-INI AND
031600                 WS-MINUTOS-TRAB <= WS-MINUTOS-VENTANA-FIN
031700                 SET VENTANA-OK TO TRUE
031800              END-IF
031900           END-IF
032000        END-IF
032100     END-IF.
032200 5100-PARSEAR-VENTANA-F. EXIT.
032300*---------------------------------------------------------------
032400 2650-INICIALIZAR-HALLAZGOS-I.
032500     MOVE 'N' TO WS-HALLAZGO-FLAG (1)  WS-HALLAZGO-FLAG (2)
032600                 WS-HALLAZGO-FLAG (3)  WS-HALLAZGO-FLAG (4)
032700                 WS-HALLAZGO-FLAG (5)  WS-HALLAZGO-FLAG (6)
032800                 WS-HALLAZGO-FLAG (7)  WS-HALLAZGO-FLAG (8)
032900                 WS-HALLAZGO-FLAG (9)  WS-HALLAZGO-FLAG (10)
033000                 WS-HALLAZGO-FLAG (11) WS-HALLAZGO-FLAG (12)
033100                 WS-HALLAZGO-FLAG (13) WS-HALLAZGO-FLAG (14)
033200                 WS-HALLAZGO-FLAG (15)
033300     MOVE ZERO TO WS-HALLAZGO-CANT
033400     MOVE SPACES TO WS-COLUMNAS-TXT
033500     MOVE 1 TO WS-PUNTERO-COL
033600     MOVE 'N' TO WS-SW-SALTAR.
033700 2650-INICIALIZAR-HALLAZGOS-F. EXIT.
033800*---------------------------------------------------------------
033900*    NORMALIZA LA INCIDENCIA: RECORTA ESPACIOS A LA IZQUIERDA,
034000*    TOMA LOS PRIMEROS 3 CARACTERES Y LOS PASA A MAYUSCULAS.
034100*    VACIO = SIN INCIDENCIA.
034200*---------------------------------------------------------------
034300 2300-NORMALIZAR-INCIDENCIA-I.
034400     MOVE SPACES TO WS-INCIDENCIA-NORM
034500     MOVE ZERO   TO WS-POS-INICIO-INC
034600     IF INC-INCIDENCIA NOT = SPACES
034700        MOVE 1 TO WS-POS-INICIO-INC
034800        PERFORM 2350-BUSCAR-INICIO-INC-PASO-I
034900           THRU 2350-BUSCAR-INICIO-INC-PASO-F
035000           UNTIL WS-POS-INICIO-INC > 18
035100              OR INC-INCIDENCIA (WS-POS-INICIO-INC:1) NOT = SPACE
035200        IF WS-POS-INICIO-INC <= 18
035300           MOVE INC-INCIDENCIA (WS-POS-INICIO-INC:3)
035400             TO WS-INCIDENCIA-NORM
035500           INSPECT WS-INCIDENCIA-NORM CONVERTING
035600                   'abcdefghijklmnopqrstuvwxyz' TO
035700                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
035800        END-IF
035900     END-IF.
036000 2300-NORMALIZAR-INCIDENCIA-F. EXIT.
036100*---------------------------------------------------------------
036200 2350-BUSCAR-INICIO-INC-PASO-I.
036300     ADD 1 TO WS-POS-INICIO-INC.
036400 2350-BUSCAR-INICIO-INC-PASO-F. EXIT.
036500*---------------------------------------------------------------
036600*    ELIGE EL CODIGO DE REGLA SEGUN LA INCIDENCIA NORMALIZADA Y
036700*    LLAMA A PGMRGCIN.
036800*---------------------------------------------------------------
036900 2400-DESPACHAR-REGLA-I.
037000     EVALUATE WS-INCIDENCIA-NORM
037100        WHEN SPACES
037200           MOVE 'NINGUNA' TO WS-CODIGO-REGLA
037300        WHEN 'IN1'
037400           MOVE 'IN1' TO WS-CODIGO-REGLA
037500        WHEN 'IN2'
037600           MOVE 'IN2' TO WS-CODIGO-REGLA
037700        WHEN 'IN3'
037800           MOVE 'IN3' TO WS-CODIGO-REGLA
037900        WHEN 'IN4'
038000           MOVE 'IN4' TO WS-CODIGO-REGLA
038100        WHEN 'IN5'
038200           MOVE 'IN5' TO WS-CODIGO-REGLA
038300        WHEN 'IN6'
038400           MOVE 'IN6' TO WS-CODIGO-REGLA
038500        WHEN 'IN7'
038600           MOVE 'IN7' TO WS-CODIGO-REGLA
038700        WHEN OTHER
038800           MOVE 'OTRO' TO WS-CODIGO-REGLA
038900     END-EVALUATE
039000     PERFORM 2450-LLAMAR-REGLA-I THRU 2450-LLAMAR-REGLA-F
039100     PERFORM 2700-ACUMULAR-HALLAZGO-I
039200        THRU 2700-ACUMULAR-HALLAZGO-F.
039300 2400-DESPACHAR-REGLA-F. EXIT.
039400*---------------------------------------------------------------
039500 2450-LLAMAR-REGLA-I.
039600     MOVE ZERO TO WS-CANT-HALLAZGOS-LLAM
039700     MOVE ZERO TO WS-COLUMNA-HALLADA (1)  WS-COLUMNA-HALLADA (2)
039800                  WS-COLUMNA-HALLADA (3)  WS-COLUMNA-HALLADA (4)
039900                  WS-COLUMNA-HALLADA (5)  WS-COLUMNA-HALLADA (6)
040000                  WS-COLUMNA-HALLADA (7)  WS-COLUMNA-HALLADA (8)
040100                  WS-COLUMNA-HALLADA (9)  WS-COLUMNA-HALLADA (10)
040200                  WS-COLUMNA-HALLADA (11) WS-COLUMNA-HALLADA (12)
040300                  WS-COLUMNA-HALLADA (13) WS-COLUMNA-HALLADA (14)
040400                  WS-COLUMNA-HALLADA (15)
040500     CALL 'PGMRGCIN' USING WS-CODIGO-REGLA
040600                           WS-REG-INCIDEN
040700                           WS-INCIDENCIA-NORM
040800                           WS-CANT-HALLAZGOS-LLAM
040900                           WS-COLUMNAS-HALLADAS
041000                           WS-RETORNO-REGLA.
041100 2450-LLAMAR-REGLA-F. EXIT.
041200*---------------------------------------------------------------
041300*    SERVICIO CERO SALTA TODO EL REGISTRO (SIN REPORTE) SALVO
041400*    QUE LA INCIDENCIA SEA IN7.
041500*---------------------------------------------------------------
041600 2500-SALTO-SERVICIO-CERO-I.
041700     MOVE 'N' TO WS-SW-SALTAR
041800     MOVE INC-SERVICIO TO WS-SERV-VERIF
041900     INSPECT WS-SERV-VERIF REPLACING ALL '0' BY SPACE
042000     IF WS-SERV-VERIF = SPACES AND INC-SERVICIO NOT = SPACES
042100        IF WS-INCIDENCIA-NORM NOT = 'IN7'
042200           SET SALTAR-REGISTRO TO TRUE
042300           ADD 1 TO WS-CANT-SALTADOS-SERV0
042400        END-IF
042500     END-IF.
042600 2500-SALTO-SERVICIO-CERO-F. EXIT.
042700*---------------------------------------------------------------
042800*    REGLA OPCIONAL DE PROMEDIO DE CICLO POR RECORRIDO (SOLO SE
042900*    LLAMA CUANDO LA TABLA TBPROMCI TRAE DATOS).
043000*---------------------------------------------------------------
043100 2600-PROMEDIO-CICLO-I.
043200     MOVE 'PROMCIC' TO WS-CODIGO-REGLA
043300     PERFORM 2450-LLAMAR-REGLA-I     THRU 2450-LLAMAR-REGLA-F
043400     PERFORM 2700-ACUMULAR-HALLAZGO-I
043500        THRU 2700-ACUMULAR-HALLAZGO-F.
043600 2600-PROMEDIO-CICLO-F. EXIT.
043700*---------------------------------------------------------------
043800*    FUSIONA LOS HALLAZGOS DE ESTA LLAMADA AL ACUMULADO DEL
043900*    REGISTRO, DESCARTANDO LOS QUE YA ESTABAN MARCADOS (ASI SE
044000*    LOGRA LA DEDUPLICACION FINAL, INDEPENDIENTE DE CUANTAS
044100*    VECES SE HAYA LLAMADO A PGMRGCIN PARA ESTE REGISTRO).
044200*---------------------------------------------------------------
044300 2700-ACUMULAR-HALLAZGO-I.
044400     MOVE 1 TO WS-SUB
044500     PERFORM 2750-ACUMULAR-HALLAZGO-PASO-I
044600        THRU 2750-ACUMULAR-HALLAZGO-PASO-F
044700        UNTIL WS-SUB > WS-CANT-HALLAZGOS-LLAM.
044800 2700-ACUMULAR-HALLAZGO-F. EXIT.
044900*---------------------------------------------------------------
045000 2750-ACUMULAR-HALLAZGO-PASO-I.
045100     IF WS-HALLAZGO-FLAG (WS-COLUMNA-HALLADA (WS-SUB)) = 'N'
045200        MOVE 'Y'
045300          TO WS-HALLAZGO-FLAG (WS-COLUMNA-HALLADA (WS-SUB))
045400        ADD 1 TO WS-HALLAZGO-CANT
045500        MOVE WS-COLUMNA-HALLADA (WS-SUB)
045600          TO WS-HALLAZGO-ORDEN (WS-HALLAZGO-CANT)
045700     END-IF
045800     ADD 1 TO WS-SUB.
045900 2750-ACUMULAR-HALLAZGO-PASO-F. EXIT.
046000*---------------------------------------------------------------
046100*    ARMA LA LISTA DE COLUMNAS FALLADAS SEPARADAS POR COMA Y
046200*    ESCRIBE EL REGISTRO DE SALIDA
046300*---------------------------------------------------------------
046400 2800-ESCRIBIR-ERROR-I.
046500     MOVE 1 TO WS-SUB
046600     PERFORM 2850-ARMAR-COLUMNA-TXT-PASO-I
046700        THRU 2850-ARMAR-COLUMNA-TXT-PASO-F
046800        UNTIL WS-SUB > WS-HALLAZGO-CANT
046900     MOVE WS-REG-INCIDEN TO WS-SAL-DATOS
047000     MOVE WS-FILA-NUMERO TO WS-SAL-FILA
047100     MOVE WS-COLUMNAS-TXT TO WS-SAL-COLUMNAS
047200     WRITE REG-REPINCID FROM WS-SAL-REPINCID
047300     IF NOT FS-REPINCID-OK
047400        DISPLAY 'PGMVACIN - ERROR AL ESCRIBIR REPINCID - FS='
047500                FS-REPINCID
047600     ELSE
047700        ADD 1 TO WS-CANT-ERRORES
047800     END-IF.
047900 2800-ESCRIBIR-ERROR-F. EXIT.
048000*---------------------------------------------------------------
048100 2850-ARMAR-COLUMNA-TXT-PASO-I.
048200     IF WS-SUB > 1
048300        STRING ',' DELIMITED BY SIZE
048400               INTO WS-COLUMNAS-TXT
048500               WITH POINTER WS-PUNTERO-COL
048600     END-IF
048700     STRING TBCOLINC-NOMBRE (WS-HALLAZGO-ORDEN (WS-SUB))
048800            DELIMITED BY SPACE
048900            INTO WS-COLUMNAS-TXT
049000            WITH POINTER WS-PUNTERO-COL
049100     ADD 1 TO WS-SUB.
049200 2850-ARMAR-COLUMNA-TXT-PASO-F. EXIT.
049300*---------------------------------------------------------------
049400 3000-FINAL-I.
049500     PERFORM 3010-CLOSE-FILES-I    THRU 3010-CLOSE-FILES-F
049600     PERFORM 3020-MOSTRAR-TOTALES-I THRU 3020-MOSTRAR-TOTALES-F.
049700 3000-FINAL-F. EXIT.
049800*---------------------------------------------------------------
049900 3010-CLOSE-FILES-I.
050000     CLOSE INCIDEN
050100     CLOSE REPINCID.
050200 3010-CLOSE-FILES-F. EXIT.
050300*---------------------------------------------------------------
050400 3020-MOSTRAR-TOTALES-I.
050500     MOVE WS-CANT-LEIDOS          TO WS-CANT-LEIDOS-ED
050600     MOVE WS-CANT-DESCARTADOS-VEN TO WS-CANT-DESCART-ED
050700     MOVE WS-CANT-FILTRADOS       TO WS-CANT-FILTRADOS-ED
050800     MOVE WS-CANT-SALTADOS-SERV0  TO WS-CANT-SALTADOS-ED
050900     MOVE WS-CANT-ERRORES         TO WS-CANT-ERRORES-ED
051000     DISPLAY '=============================================='
051100     DISPLAY 'PGMVACIN - RESUMEN DE PROCESO'
051200     DISPLAY 'REGISTROS LEIDOS ........... ' WS-CANT-LEIDOS-ED
051300     DISPLAY 'DESCARTADOS POR VENTANA .... ' WS-CANT-DESCART-ED
051400     DISPLAY 'DENTRO DE VENTANA .......... ' WS-CANT-FILTRADOS-ED
051500     DISPLAY 'SALTADOS POR SERVICIO CERO . ' WS-CANT-SALTADOS-ED
051600     DISPLAY 'ERRORES ENCONTRADOS: ' WS-CANT-ERRORES-ED
051700     DISPLAY '=============================================='.
051800 3020-MOSTRAR-TOTALES-F. EXIT.
051900
052000
